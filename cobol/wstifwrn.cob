000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR NORMALIZED WARD WORK FILE  *
000400*   (WK-WARD-FILE) - DIS-NUM FORMAT T-NNN, WRITTEN    *
000500*   BY TIFDLOAD AA035-NORMALIZE-WARD-NUM              *
000600*****************************************************
000700* 19/05/25 RMZ - CREATED.
000800* 08/08/25 LTC - ADDED ANNEX FLAG AND NORM-RUN DATE, CARRIED
000900*               FORWARD FROM THE RAW WARD-XREF ROW PER THE
001000*               SAME RECORD-RETENTION REVIEW, TICKET OBM-2944.
001100*
001200 01  TIF-WARD-NORM-RECORD.
001300     03  WRN-TIF-NUM           PIC X(6).
001400     03  WRN-WARD-ID           PIC 9(2).
001500         88  WRN-WARD-ID-VALID        VALUES 1 THRU 50.
001600     03  WRN-COVERAGE          PIC 9V9(4).
001700*        Y/N ANNEXATION FLAG, CARRIED FROM WRD-ANNEX-FLAG -
001800*        SEE WSTIFWRD.COB.  DEFAULTS N, FEED NO LONGER SENT.
001900     03  WRN-ANNEX-FLAG        PIC X      VALUE "N".
002000         88  WRN-NEWLY-ANNEXED        VALUE "Y".
002100         88  WRN-NOT-ANNEXED          VALUE "N".
002200*        DATE TIFDLOAD NORMALIZED THIS ROW, MM/DD/YYYY - OLD
002300*        AUDIT-TRAIL COLUMN, REPORT THAT READ IT WAS DROPPED
002400*        IN THE 1999 RESTRUCTURE.
002500     03  WRN-NORM-DATE         PIC X(10).
002600     03  FILLER                PIC X(02).
002700*
