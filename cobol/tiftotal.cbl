000100****************************************************************
000200*                                                              *
000300*           TIF SURPLUS ESTIMATES - CITYWIDE TOTALS REPORT      *
000400*                                                               *
000500*            USES RW (REPORT WRITER FOR PRINTS)                 *
000600*                                                               *
000700****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200     PROGRAM-ID.        TIFTOTAL.
001300     AUTHOR.            R. MALINOWSKI.
001400     INSTALLATION.      CITY OF CHICAGO - DEPT OF FINANCE,
001500                         OFFICE OF BUDGET & MANAGEMENT.
001600     DATE-WRITTEN.      06/02/1991.
001700     DATE-COMPILED.
001800     SECURITY.          CITY OF CHICAGO INTERNAL USE ONLY.
001900*
002000*    REMARKS.           CITYWIDE TOTALS OF THE FIVE SURPLUS
002100*                       ESTIMATION METHODS, APPORTIONED TO CPS
002200*                       AND THE CITY BY COMPOSITE TAX RATE SHARE.
002300*
002400*    VERSION.           SEE PROG-NAME IN WS.
002500*
002600*    CALLED MODULES.    NONE.
002700*
002800*    FUNCTIONS USED.    NONE.
002900*
003000*    FILES USED.
003100*                       WK-DISTRICT-FILE.  INPUT, FROM TIFDLOAD.
003200*                       PRINT-FILE.         OUTPUT, TOTALS RPT.
003300*
003400*    ERROR MESSAGES USED.
003500*                       TF010 - TF011.
003600*
003700*    CHANGES.
003800* 06/02/91 RMZ -        CREATED.
003900* 18/07/94 RMZ -        MIN/MAX SUMMARY LINE ADDED PER OBM.
004000* 30/09/98 RMZ -        Y2K REVIEW - NO DATE FIELDS, NO CHANGE.
004010* 02/02/99 RMZ -        RE-TESTED OK, CCYY ROLL, REGRESSION CLEAN.
004020* 25/06/03 LTC -        GRAND-TOTAL ACCUMULATORS WIDENED FOR
004030*                       CITYWIDE SURPLUS GROWTH, S9(13) -> MATCH
004040*                       DISTRICT MASTER.
004100* 19/05/25 RMZ - 2.0.00 REBUILT FOR 2025 ESTIMATION YEAR, TICKET
004200*                       OBM-2901.
004210* 08/08/25 LTC -        PICKED UP WIDENED DISTRICT MASTER LAYOUT
004220*                       PER RECORD-RETENTION REVIEW, TICKET
004230*                       OBM-2944 - NO TOTALS LOGIC CHANGE.
004240* 08/09/25 LTC -        CITYWIDE TOTALS RPT DOLLAR COLUMNS - SIGN
004250*                       MOVED FROM TRAILING TO LEADING PER OBM
004260*                       PRINT-SPEC, TICKET OBM-2951.
004300*
004400****************************************************************
004500*
004600 ENVIRONMENT             DIVISION.
004700*================================
004800*
004900 CONFIGURATION           SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*
005300 INPUT-OUTPUT            SECTION.
005400 FILE-CONTROL.
005500     SELECT WK-DISTRICT-FILE      ASSIGN TO "WKDIST"
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS  IS WS-WKD-STATUS.
005800*
005900     SELECT PRINT-FILE            ASSIGN TO "TOTALRPT"
006000         ORGANIZATION IS LINE SEQUENTIAL.
006100*
006200 DATA                    DIVISION.
006300*================================
006400*
006500 FILE                    SECTION.
006600*
006700 FD  WK-DISTRICT-FILE.
006800 COPY "wstifdis.cob".
006900*
007000 FD  PRINT-FILE
007100     REPORT IS TOTALS-REPORT.
007200*
007300 WORKING-STORAGE SECTION.
007400*-----------------------
007500 01  WS-Prog-Id-Group.
007600     03  PROG-NAME            PIC X(17) VALUE "TIFTOTAL (2.0.00)".
007700     03  PROG-NAME-PARTS REDEFINES PROG-NAME.
007800         05  WS-Prog-Short-Id PIC X(8).
007900         05  WS-Prog-Version  PIC X(9).
008000*
008100 01  WS-Data.
008200     03  WS-WKD-STATUS        PIC XX.
008300     03  WS-WKD-EOF-SW        PIC X      VALUE "N".
008400     03  WS-Rec-Cnt           PIC 9(4)   COMP VALUE ZERO.
008500     03  WS-Row-Ix            PIC 9      COMP VALUE ZERO.
008600*
008700 COPY "wstifshr.cob".
008800*
008900 01  WS-Totals-Table.
009000     03  WS-Tot-Unalloc       PIC S9(13)V99 COMP-3 VALUE ZERO.
009100     03  WS-Tot-Surplus-City  PIC S9(13)V99 COMP-3 VALUE ZERO.
009200     03  WS-Tot-CTU-1         PIC S9(13)V99 COMP-3 VALUE ZERO.
009300     03  WS-Tot-CTU-2         PIC S9(13)V99 COMP-3 VALUE ZERO.
009400     03  WS-Tot-CTU-3         PIC S9(13)V99 COMP-3 VALUE ZERO.
009500 01  WS-Totals-Redef REDEFINES WS-Totals-Table.
009600     03  WS-Totals-Tab     OCCURS 5 TIMES PIC S9(13)V99 COMP-3.
009700*
009800 01  WS-Row-Group.
009900     03  WS-Row-Name OCCURS 5 TIMES     PIC X(20) VALUE
010000         "Unallocated funds   ", "City surplus method ",
010100         "CTU method 1        ", "CTU method 2        ",
010200         "CTU method 3        ".
010300     03  WS-Row-Amt   OCCURS 5 TIMES    PIC S9(13)V99 COMP-3.
010400     03  WS-Row-CPS   OCCURS 5 TIMES    PIC S9(13)V99 COMP-3.
010500     03  WS-Row-City  OCCURS 5 TIMES    PIC S9(13)V99 COMP-3.
010600*
010700 01  WS-Min-Max-Group.
010800     03  WS-CPS-Min           PIC S9(13)V99 COMP-3.
010900     03  WS-CPS-Max           PIC S9(13)V99 COMP-3.
011000 01  WS-Min-Max-Redef REDEFINES WS-Min-Max-Group.
011100     03  WS-Min-Max-Tab    OCCURS 2 TIMES PIC S9(13)V99 COMP-3.
011200*
011300 01  Error-Messages.
011400     03  TF010   PIC X(36) VALUE
011500         "TF010 WK-District-File not found -".
011600     03  TF011   PIC X(30) VALUE
011700         "TF011 Districts totalled =".
011800*
011900 REPORT SECTION.
012000****************
012100*
012200 RD  TOTALS-REPORT
012300     CONTROL      FINAL
012400     PAGE LIMIT   60
012500     HEADING      1
012600     FIRST DETAIL 5
012700     LAST  DETAIL 54.
012800*
012900 01  Report-Head  TYPE PAGE HEADING.
013000     03  LINE  1.
013100         05  COL   1  PIC X(46) VALUE
013200             "TOTAL TIF SURPLUS ESTIMATES FOR 2025".
013300     03  LINE  3.
013400         05  COL   1             VALUE "Surplus Method".
013500         05  COL  26             VALUE "Surplus Amount".
013600         05  COL  46             VALUE "CPS Surplus Revenue".
013700         05  COL  68             VALUE "City of Chicago Revenue".
013800*
013900 01  Method-Detail TYPE IS DETAIL.
014000     03  LINE + 1.
014100         05  COL   1  PIC X(20)        SOURCE WS-Row-Name (WS-Row-Ix).
014200         05  COL  24  PIC -$Z,ZZZ,ZZZ,ZZ9 SOURCE WS-Row-Amt (WS-Row-Ix).
014300         05  COL  46  PIC -$Z,ZZZ,ZZZ,ZZ9 SOURCE WS-Row-CPS (WS-Row-Ix).
014400         05  COL  68  PIC -$Z,ZZZ,ZZZ,ZZ9 SOURCE WS-Row-City (WS-Row-Ix).
014500*
014600 01  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
014700     03  COL  1       PIC X(38) VALUE
014800         "CPS revenue minimum / maximum range -".
014900     03  COL  40      PIC -$Z,ZZZ,ZZZ,ZZ9 SOURCE WS-CPS-Min.
015000     03  COL  56      PIC X(4)            VALUE " to ".
015100     03  COL  60      PIC -$Z,ZZZ,ZZZ,ZZ9 SOURCE WS-CPS-Max.
015200*
015300 PROCEDURE DIVISION.
015400*
015500 AA000-Main                  SECTION.
015600***********************************
015700*
015800     PERFORM  AA010-Open-Files.
015900     PERFORM  AA050-Accumulate-Totals THRU AA050-Exit.
016000     PERFORM  AA060-Apportion-Totals  THRU AA060-Exit.
016100     PERFORM  AA070-Print-Report      THRU AA070-Exit.
016200     CLOSE    WK-DISTRICT-FILE
016300              PRINT-FILE.
016400     DISPLAY  TF011 " " WS-Rec-Cnt.
016500     GOBACK.
016600*
016700 AA000-Exit.  EXIT SECTION.
016800*
016900 AA010-Open-Files             SECTION.
017000***********************************
017100*
017200     OPEN     INPUT WK-DISTRICT-FILE.
017300     IF       WS-WKD-STATUS NOT = "00"
017400              DISPLAY TF010 " " WS-WKD-STATUS
017500              MOVE 16 TO RETURN-CODE
017600              GOBACK
017700     END-IF.
017800     OPEN     OUTPUT PRINT-FILE.
017900*
018000 AA010-Exit.  EXIT SECTION.
018100*
018200 AA050-Accumulate-Totals     SECTION.
018300***********************************
018400*
018500*    SINGLE PASS OVER THE DISTRICT SET, ONE RUNNING TOTAL
018600*    PER ESTIMATE METHOD.
018700*
018800     READ     WK-DISTRICT-FILE
018900               AT END MOVE "Y" TO WS-WKD-EOF-SW
019000     END-READ.
019100     PERFORM  AA055-Add-One-District
019200              UNTIL WS-WKD-EOF-SW = "Y".
019300*
019400 AA050-Exit.  EXIT SECTION.
019500*
019600 AA055-Add-One-District.
019700*
019800     ADD      1 TO WS-Rec-Cnt.
019900     ADD      DIS-Unalloc-Funds    TO WS-Tot-Unalloc.
020000     ADD      DIS-Surplus-City     TO WS-Tot-Surplus-City.
020100     ADD      DIS-CTU-Method-1     TO WS-Tot-CTU-1.
020200     ADD      DIS-CTU-Method-2     TO WS-Tot-CTU-2.
020300     ADD      DIS-CTU-Method-3     TO WS-Tot-CTU-3.
020400     READ     WK-DISTRICT-FILE
020500               AT END MOVE "Y" TO WS-WKD-EOF-SW
020600     END-READ.
020700*
020800 AA060-Apportion-Totals      SECTION.
020900***********************************
021000*
021100     MOVE     WS-Tot-Unalloc      TO WS-Row-Amt (1).
021200     MOVE     WS-Tot-Surplus-City TO WS-Row-Amt (2).
021300     MOVE     WS-Tot-CTU-1        TO WS-Row-Amt (3).
021400     MOVE     WS-Tot-CTU-2        TO WS-Row-Amt (4).
021500     MOVE     WS-Tot-CTU-3        TO WS-Row-Amt (5).
021600*
021700     MOVE     1 TO WS-Row-Ix.
021800     PERFORM  AA065-Apportion-One-Row
021900              UNTIL WS-Row-Ix > 5.
022000*
022100     MOVE     WS-Row-CPS (1) TO WS-CPS-Min WS-CPS-Max.
022200     MOVE     1 TO WS-Row-Ix.
022300     PERFORM  AA067-Find-Min-Max
022400              UNTIL WS-Row-Ix > 5.
022500*
022600 AA060-Exit.  EXIT SECTION.
022700*
022800 AA065-Apportion-One-Row.
022900*
023000     COMPUTE  WS-Row-CPS  (WS-Row-Ix) ROUNDED =
023100              WS-Row-Amt (WS-Row-Ix) * SHR-CPS-Factor.
023200     COMPUTE  WS-Row-City (WS-Row-Ix) ROUNDED =
023300              WS-Row-Amt (WS-Row-Ix) * SHR-City-Factor.
023400     ADD      1 TO WS-Row-Ix.
023500*
023600 AA067-Find-Min-Max.
023700*
023800     IF       WS-Row-CPS (WS-Row-Ix) < WS-CPS-Min
023900              MOVE WS-Row-CPS (WS-Row-Ix) TO WS-CPS-Min
024000     END-IF.
024100     IF       WS-Row-CPS (WS-Row-Ix) > WS-CPS-Max
024200              MOVE WS-Row-CPS (WS-Row-Ix) TO WS-CPS-Max
024300     END-IF.
024400     ADD      1 TO WS-Row-Ix.
024500*
024600 AA070-Print-Report           SECTION.
024700***********************************
024800*
024900     INITIATE TOTALS-REPORT.
025000     MOVE     1 TO WS-Row-Ix.
025100     PERFORM  AA075-Generate-One-Row
025200              UNTIL WS-Row-Ix > 5.
025300     TERMINATE TOTALS-REPORT.
025400*
025500 AA070-Exit.  EXIT SECTION.
025600*
025700 AA075-Generate-One-Row.
025800*
025900     GENERATE Method-Detail.
026000     ADD      1 TO WS-Row-Ix.
