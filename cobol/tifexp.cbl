000100****************************************************************
000200*                                                              *
000300*        TIF SURPLUS ESTIMATES - DISTRICT AND WARD EXPORTS      *
000400*                                                               *
000500*    WRITES THE TWO DOWNSTREAM CSV FEEDS OFF THE WK WORK FILES  *
000600*    BUILT BY TIFDLOAD AND TIFWARD.  CURRENCY IS RE-EDITED TO   *
000700*    WHOLE DOLLARS WITH A LEADING $ AND COMMA SEPARATORS.       *
000800*                                                               *
000900****************************************************************
001000*
001100 IDENTIFICATION          DIVISION.
001200*================================
001300*
001400     PROGRAM-ID.        TIFEXP.
001500     AUTHOR.            R. MALINOWSKI.
001600     INSTALLATION.      CITY OF CHICAGO - DEPT OF FINANCE,
001700                         OFFICE OF BUDGET & MANAGEMENT.
001800     DATE-WRITTEN.      07/22/1991.
001900     DATE-COMPILED.
002000     SECURITY.          CITY OF CHICAGO INTERNAL USE ONLY.
002100*
002200*    REMARKS.           LAST STEP OF THE NIGHTLY TIF RUN.
002300*                       DISTRICT EXPORT RE-READS WK-DISTRICT-
002400*                       FILE; WARD EXPORT RE-READS THE ROLLED-
002500*                       UP FILE FROM TIFWARD.  CENTS ARE
002600*                       ROUNDED OFF - DOWNSTREAM SYSTEM WANTS
002700*                       WHOLE DOLLARS ONLY.
002800*
002900*    VERSION.           SEE PROG-NAME IN WS.
003000*
003100*    CALLED MODULES.    NONE.
003200*
003300*    FUNCTIONS USED.    NONE.
003400*
003500*    FILES USED.
003600*                       WK-DISTRICT-FILE.   INPUT, FROM TIFDLOAD.
003700*                       WK-WARD-AGG-FILE.   INPUT, FROM TIFWARD.
003800*                       DISTRICT-EXPORT-FILE. OUTPUT, CSV.
003900*                       WARD-EXPORT-FILE.     OUTPUT, CSV.
004000*
004100*    ERROR MESSAGES USED.
004200*                       TF050 - TF051.
004300*
004400*    CHANGES.
004500* 07/22/91 RMZ -        CREATED.
004600* 04/03/96 RMZ -        ADDED RIGHT-TRIM OF DISTRICT NAME - PADS
004700*                       WERE BLOATING THE EXPORT FILE 3X.
004800* 30/09/98 RMZ -        Y2K REVIEW - DATES PASSED THROUGH AS TEXT,
004900*                       NO CHANGE REQUIRED.
004910* 11/04/99 RMZ -        REGRESSION RUN AGAINST CCYY TEST ROLL,
004920*                       CLEAN.
004930* 19/09/04 LTC -        WARD-EXPORT-FILE RECORD WIDENED FOR THE
004940*                       NEW WARD-NAME COLUMN, COORDINATE WITH
004950*                       TIFWARD.
005000* 19/05/25 RMZ - 2.0.00 REBUILT FOR 2025 ESTIMATION YEAR, TICKET
005100*                       OBM-2901.
005110* 08/08/25 LTC -        PICKED UP WIDENED AGG/DISTRICT WORK-FILE
005120*                       LAYOUTS PER RECORD-RETENTION REVIEW,
005130*                       TICKET OBM-2944 - NO EXPORT LOGIC CHANGE.
005140* 08/09/25 LTC -        WS-FMT-EDIT SIGN MOVED FROM TRAILING TO
005150*                       LEADING PER OBM PRINT-SPEC, TICKET
005160*                       OBM-2951.
005200*
005300****************************************************************
005400*
005500 ENVIRONMENT             DIVISION.
005600*================================
005700*
005800 CONFIGURATION           SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100*
006200 INPUT-OUTPUT            SECTION.
006300 FILE-CONTROL.
006400     SELECT WK-DISTRICT-FILE      ASSIGN TO "WKDIST"
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS  IS WS-WKD-STATUS.
006700*
006800     SELECT WK-WARD-AGG-FILE      ASSIGN TO "WKWAGG"
006900         ORGANIZATION IS SEQUENTIAL
007000         FILE STATUS  IS WS-AGG-STATUS.
007100*
007200     SELECT DISTRICT-EXPORT-FILE  ASSIGN TO "DISTEXP"
007300         ORGANIZATION IS LINE SEQUENTIAL.
007400*
007500     SELECT WARD-EXPORT-FILE      ASSIGN TO "WARDEXP"
007600         ORGANIZATION IS LINE SEQUENTIAL.
007700*
007800 DATA                    DIVISION.
007900*================================
008000*
008100 FILE                    SECTION.
008200*
008300 FD  WK-DISTRICT-FILE.
008400 COPY "wstifdis.cob".
008500*
008600 FD  WK-WARD-AGG-FILE.
008700 COPY "wstifagg.cob".
008800*
008900 FD  DISTRICT-EXPORT-FILE.
009000 01  DISTRICT-EXPORT-LINE        PIC X(200).
009100*
009200 FD  WARD-EXPORT-FILE.
009300 01  WARD-EXPORT-LINE            PIC X(200).
009400*
009500 WORKING-STORAGE SECTION.
009600*-----------------------
009700 01  WS-Prog-Id-Group.
009800     03  PROG-NAME             PIC X(17) VALUE "TIFEXP   (2.0.00)".
009900     03  PROG-NAME-PARTS REDEFINES PROG-NAME.
010000         05  WS-Prog-Short-Id  PIC X(8).
010100         05  WS-Prog-Version   PIC X(9).
010200*
010300 01  WS-Data.
010400     03  WS-WKD-STATUS         PIC XX.
010500     03  WS-AGG-STATUS         PIC XX.
010600     03  WS-WKD-EOF-SW         PIC X      VALUE "N".
010700     03  WS-AGG-EOF-SW         PIC X      VALUE "N".
010800     03  WS-Dis-Exp-Cnt        PIC 9(4)   COMP VALUE ZERO.
010900     03  WS-Wrd-Exp-Cnt        PIC 9(4)   COMP VALUE ZERO.
011000*
011100*    ONE CURRENCY-FORMATTING WORK AREA, REUSED FOR EVERY
011200*    AMOUNT ON EVERY EXPORT LINE.
011300*
011400 01  WS-Fmt-Group.
011500     03  WS-Fmt-Amount-In      PIC S9(13)V99 COMP-3.
011600     03  WS-Fmt-Whole          PIC S9(13)    COMP-3.
011700     03  WS-Fmt-Edit           PIC -$$,$$$,$$$,$$9.
011800     03  WS-Fmt-Edit-Redef REDEFINES WS-Fmt-Edit
011900                                    PIC X(15).
012000     03  WS-Fmt-Out            PIC X(15).
012100     03  WS-Fmt-Ix             PIC 99     COMP.
012200*
012300*    RIGHT-TRIM WORK AREA FOR THE DISTRICT NAME.
012400*
012500 01  WS-Name-Group.
012600     03  WS-Name-Out            PIC X(60).
012700     03  WS-Name-Len             PIC 99     COMP.
012800*
012900*    TEXT HOLDERS FOR EACH FORMATTED AMOUNT ON THE CURRENT
013000*    EXPORT LINE - UP TO TEN ON THE WARD EXPORT LINE.
013100*
013200 01  WS-Amt-Text-Group.
013300     03  WS-Amt-1-Text           PIC X(15).
013400     03  WS-Amt-2-Text           PIC X(15).
013500     03  WS-Amt-3-Text           PIC X(15).
013600     03  WS-Amt-4-Text           PIC X(15).
013700     03  WS-Amt-5-Text           PIC X(15).
013800     03  WS-Amt-6-Text           PIC X(15).
013900     03  WS-Amt-7-Text           PIC X(15).
014000     03  WS-Amt-8-Text           PIC X(15).
014100     03  WS-Amt-9-Text           PIC X(15).
014200     03  WS-Amt-10-Text          PIC X(15).
014300 01  WS-Amt-Text-Redef REDEFINES WS-Amt-Text-Group.
014400     03  WS-Amt-Text-Tab       OCCURS 10 TIMES PIC X(15).
014500*
014600 01  Error-Messages.
014700     03  TF050   PIC X(36) VALUE
014800         "TF050 WK-District-File not found -".
014900     03  TF051   PIC X(36) VALUE
015000         "TF051 WK-Ward-Agg-File not found -".
015100*
015200 PROCEDURE DIVISION.
015300*
015400 AA000-Main                  SECTION.
015500***********************************
015600*
015700     PERFORM  AA010-Open-Files.
015800     PERFORM  AA050-Export-Districts  THRU AA050-Exit.
015900     PERFORM  AA060-Export-Wards      THRU AA060-Exit.
016000     CLOSE    DISTRICT-EXPORT-FILE
016100              WARD-EXPORT-FILE.
016200     GOBACK.
016300*
016400 AA000-Exit.  EXIT SECTION.
016500*
016600 AA010-Open-Files             SECTION.
016700***********************************
016800*
016900     OPEN     INPUT WK-DISTRICT-FILE.
017000     IF       WS-WKD-STATUS NOT = "00"
017100              DISPLAY TF050 " " WS-WKD-STATUS
017200              MOVE 16 TO RETURN-CODE
017300              GOBACK
017400     END-IF.
017500     OPEN     INPUT WK-WARD-AGG-FILE.
017600     IF       WS-AGG-STATUS NOT = "00"
017700              DISPLAY TF051 " " WS-AGG-STATUS
017800              MOVE 16 TO RETURN-CODE
017900              GOBACK
018000     END-IF.
018100     OPEN     OUTPUT DISTRICT-EXPORT-FILE.
018200     OPEN     OUTPUT WARD-EXPORT-FILE.
018300*
018400 AA010-Exit.  EXIT SECTION.
018500*
018600 AA050-Export-Districts       SECTION.
018700***********************************
018800*
018900     READ     WK-DISTRICT-FILE
019000               AT END MOVE "Y" TO WS-WKD-EOF-SW
019100     END-READ.
019200     PERFORM  AA055-Export-One-District
019300              UNTIL WS-WKD-EOF-SW = "Y".
019400     CLOSE    WK-DISTRICT-FILE.
019500*
019600 AA050-Exit.  EXIT SECTION.
019700*
019800 AA055-Export-One-District.
019900*
020000     ADD      1 TO WS-Dis-Exp-Cnt.
020100     PERFORM  AA090-Rtrim-Name.
020200*
020300     MOVE     DIS-Unalloc-Funds TO WS-Fmt-Amount-In.
020400     PERFORM  AA095-Format-Currency.
020500     MOVE     WS-Fmt-Out TO WS-Amt-1-Text.
020600*
020700     MOVE     DIS-Surplus-City  TO WS-Fmt-Amount-In.
020800     PERFORM  AA095-Format-Currency.
020900     MOVE     WS-Fmt-Out TO WS-Amt-2-Text.
021000*
021100     MOVE     DIS-CTU-Method-1  TO WS-Fmt-Amount-In.
021200     PERFORM  AA095-Format-Currency.
021300     MOVE     WS-Fmt-Out TO WS-Amt-3-Text.
021400*
021500     MOVE     DIS-CTU-Method-2  TO WS-Fmt-Amount-In.
021600     PERFORM  AA095-Format-Currency.
021700     MOVE     WS-Fmt-Out TO WS-Amt-4-Text.
021800*
021900     MOVE     DIS-CTU-Method-3  TO WS-Fmt-Amount-In.
022000     PERFORM  AA095-Format-Currency.
022100     MOVE     WS-Fmt-Out TO WS-Amt-5-Text.
022200*
022300     STRING   WS-Name-Out       (1:WS-Name-Len) DELIMITED BY SIZE
022400              ","               DELIMITED BY SIZE
022500              DIS-Num           DELIMITED BY SIZE
022600              ","               DELIMITED BY SIZE
022700              DIS-Desig-Date    DELIMITED BY SIZE
022800              ","               DELIMITED BY SIZE
022900              DIS-Exp-Date      DELIMITED BY SIZE
023000              ","               DELIMITED BY SIZE
023100              WS-Amt-1-Text     DELIMITED BY SPACE
023200              ","               DELIMITED BY SIZE
023300              WS-Amt-2-Text     DELIMITED BY SPACE
023400              ","               DELIMITED BY SIZE
023500              WS-Amt-3-Text     DELIMITED BY SPACE
023600              ","               DELIMITED BY SIZE
023700              WS-Amt-4-Text     DELIMITED BY SPACE
023800              ","               DELIMITED BY SIZE
023900              WS-Amt-5-Text     DELIMITED BY SPACE
024000                   INTO DISTRICT-EXPORT-LINE.
024100     WRITE    DISTRICT-EXPORT-LINE.
024200*
024300     READ     WK-DISTRICT-FILE
024400               AT END MOVE "Y" TO WS-WKD-EOF-SW
024500     END-READ.
024600*
024700 AA060-Export-Wards           SECTION.
024800***********************************
024900*
025000     READ     WK-WARD-AGG-FILE
025100               AT END MOVE "Y" TO WS-AGG-EOF-SW
025200     END-READ.
025300     PERFORM  AA065-Export-One-Ward
025400              UNTIL WS-AGG-EOF-SW = "Y".
025500     CLOSE    WK-WARD-AGG-FILE.
025600*
025700 AA060-Exit.  EXIT SECTION.
025800*
025900 AA065-Export-One-Ward.
026000*
026100     ADD      1 TO WS-Wrd-Exp-Cnt.
026200*
026300     MOVE     AGG-Sum-Unalloc      TO WS-Fmt-Amount-In.
026400     PERFORM  AA095-Format-Currency.
026500     MOVE     WS-Fmt-Out TO WS-Amt-1-Text.
026600*
026700     MOVE     AGG-Sum-Surplus-City TO WS-Fmt-Amount-In.
026800     PERFORM  AA095-Format-Currency.
026900     MOVE     WS-Fmt-Out TO WS-Amt-2-Text.
027000*
027100     MOVE     AGG-Sum-Ctu-1        TO WS-Fmt-Amount-In.
027200     PERFORM  AA095-Format-Currency.
027300     MOVE     WS-Fmt-Out TO WS-Amt-3-Text.
027400*
027500     MOVE     AGG-Sum-Ctu-2        TO WS-Fmt-Amount-In.
027600     PERFORM  AA095-Format-Currency.
027700     MOVE     WS-Fmt-Out TO WS-Amt-4-Text.
027800*
027900     MOVE     AGG-Sum-Ctu-3        TO WS-Fmt-Amount-In.
028000     PERFORM  AA095-Format-Currency.
028100     MOVE     WS-Fmt-Out TO WS-Amt-5-Text.
028200*
028300     MOVE     AGG-Sum-Cps-Unalloc      TO WS-Fmt-Amount-In.
028400     PERFORM  AA095-Format-Currency.
028500     MOVE     WS-Fmt-Out TO WS-Amt-6-Text.
028600*
028700     MOVE     AGG-Sum-Cps-Surplus-City TO WS-Fmt-Amount-In.
028800     PERFORM  AA095-Format-Currency.
028900     MOVE     WS-Fmt-Out TO WS-Amt-7-Text.
029000*
029100     MOVE     AGG-Sum-Cps-Ctu-1        TO WS-Fmt-Amount-In.
029200     PERFORM  AA095-Format-Currency.
029300     MOVE     WS-Fmt-Out TO WS-Amt-8-Text.
029400*
029500     MOVE     AGG-Sum-Cps-Ctu-2        TO WS-Fmt-Amount-In.
029600     PERFORM  AA095-Format-Currency.
029700     MOVE     WS-Fmt-Out TO WS-Amt-9-Text.
029800*
029900     MOVE     AGG-Sum-Cps-Ctu-3        TO WS-Fmt-Amount-In.
030000     PERFORM  AA095-Format-Currency.
030100     MOVE     WS-Fmt-Out TO WS-Amt-10-Text.
030200*
030300     STRING   AGG-Ward-Id      DELIMITED BY SIZE
030400              ","              DELIMITED BY SIZE
030500              WS-Amt-1-Text    DELIMITED BY SPACE
030600              ","              DELIMITED BY SIZE
030700              WS-Amt-2-Text    DELIMITED BY SPACE
030800              ","              DELIMITED BY SIZE
030900              WS-Amt-3-Text    DELIMITED BY SPACE
031000              ","              DELIMITED BY SIZE
031100              WS-Amt-4-Text    DELIMITED BY SPACE
031200              ","              DELIMITED BY SIZE
031300              WS-Amt-5-Text    DELIMITED BY SPACE
031400              ","              DELIMITED BY SIZE
031500              WS-Amt-6-Text    DELIMITED BY SPACE
031600              ","              DELIMITED BY SIZE
031700              WS-Amt-7-Text    DELIMITED BY SPACE
031800              ","              DELIMITED BY SIZE
031900              WS-Amt-8-Text    DELIMITED BY SPACE
032000              ","              DELIMITED BY SIZE
032100              WS-Amt-9-Text    DELIMITED BY SPACE
032200              ","              DELIMITED BY SIZE
032300              WS-Amt-10-Text   DELIMITED BY SPACE
032400                   INTO WARD-EXPORT-LINE.
032500     WRITE    WARD-EXPORT-LINE.
032600*
032700     READ     WK-WARD-AGG-FILE
032800               AT END MOVE "Y" TO WS-AGG-EOF-SW
032900     END-READ.
033000*
033100 AA090-Rtrim-Name.
033200*
033300*    SCAN THE NAME FIELD RIGHT TO LEFT FOR THE LAST NON-SPACE
033400*    CHARACTER SO THE EXPORT LINE IS NOT PADDED TO 60 BYTES.
033500*
033600     MOVE     DIS-Name TO WS-Name-Out.
033700     MOVE     60 TO WS-Name-Len.
033800     PERFORM  AA091-Backup-One-Byte
033900              UNTIL WS-Name-Out (WS-Name-Len:1) NOT = SPACE
034000                 OR WS-Name-Len = 1.
034100*
034200 AA091-Backup-One-Byte.
034300*
034400     SUBTRACT 1 FROM WS-Name-Len.
034500*
034600 AA095-Format-Currency.
034700*
034800*    RE-EDIT A COMP-3 AMOUNT TO WHOLE-DOLLAR TEXT WITH A
034900*    LEADING $, COMMA SEPARATORS AND A TRAILING MINUS FOR
035000*    NEGATIVES, THEN LEFT-JUSTIFY BY SCANNING OFF THE PICTURE
035100*    CLAUSE'S LEADING SPACES.
035200*
035300     COMPUTE  WS-Fmt-Whole ROUNDED = WS-Fmt-Amount-In.
035400     MOVE     WS-Fmt-Whole TO WS-Fmt-Edit.
035500     MOVE     1 TO WS-Fmt-Ix.
035600     PERFORM  AA096-Advance-One-Byte
035700              UNTIL WS-Fmt-Edit-Redef (WS-Fmt-Ix:1) NOT = SPACE
035800                 OR WS-Fmt-Ix = 15.
035900     MOVE     SPACES TO WS-Fmt-Out.
036000     MOVE     WS-Fmt-Edit-Redef (WS-Fmt-Ix:) TO WS-Fmt-Out.
036100*
036200 AA096-Advance-One-Byte.
036300*
036400     ADD      1 TO WS-Fmt-Ix.
