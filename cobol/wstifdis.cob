000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR TIF DISTRICT MASTER        *
000400*            WORK FILE (WK-DISTRICT-FILE)            *
000500*      KEY IS DIS-NUM (FORMAT T-NNN)                 *
000600*****************************************************
000700* FILE SIZE 159 BYTES.
000800*
000900* 19/05/25 RMZ - CREATED.
001000* 02/06/25 RMZ - ADDED DIS-SURPLUS-CITY COLUMN PER OBM REQUEST.
001100* 14/07/25 RMZ - WIDENED DIS-NAME 50 -> 60, COMPTROLLER ROLL
001200*               LAYOUT CHANGED.
001300* 08/08/25 LTC - ADDED STATUS FLAG, PRIOR-YEAR CARRYOVER,
001400*               LAST-UPDATE STAMP AND AUDIT-BATCH-ID PER OBM
001500*               RECORD-RETENTION REVIEW, TICKET OBM-2944.
001600*               FILE SIZE 134 -> 159 BYTES.
001700*
001800 01  TIF-DISTRICT-RECORD.
001900*        DISTRICT NAME - STATE COMPTROLLER TIF ROLL.
002000     03  DIS-NAME              PIC X(60).
002100*        DISTRICT ID, FORMAT T-NNN.
002200     03  DIS-NUM               PIC X(6).
002300*        DATE DISTRICT WAS CREATED, MM/DD/YYYY.
002400     03  DIS-DESIG-DATE        PIC X(10).
002500*        DATE DISTRICT EXPIRES, MM/DD/YYYY - LAST 4 = YEAR.
002600     03  DIS-EXP-DATE          PIC X(10).
002700*        UNALLOCATED FUNDS, YEAR END, DOLLARS & CENTS.
002800     03  DIS-UNALLOC-FUNDS     PIC S9(11)V99 COMP-3.
002900*        CITY SURPLUS METHOD ESTIMATE - ARRIVES PRECOMPUTED,
003000*        SEE AA090-VERIFY-CITY-SURPLUS IN TIFDLOAD FOR THE
003100*        TIER FORMULA THAT DEFINES THIS COLUMN.
003200     03  DIS-SURPLUS-CITY      PIC S9(11)V99 COMP-3.
003300*        CTU AVERAGE-GROWTH METHOD ESTIMATE.
003400     03  DIS-CTU-METHOD-1      PIC S9(11)V99 COMP-3.
003500*        CTU POLYNOMIAL METHOD ESTIMATE - RANKING KEY, TOP-5.
003600     03  DIS-CTU-METHOD-2      PIC S9(11)V99 COMP-3.
003700*        CTU WEIGHTED METHOD ESTIMATE.
003800     03  DIS-CTU-METHOD-3      PIC S9(11)V99 COMP-3.
003900*        DISTRICT STATUS, ADDED 08/08/25 PER RECORD-RETENTION
004000*        REVIEW - EVERY ROW ON THIS YEAR'S ROLL IS ACTIVE, BUT
004100*        THE COLUMN IS CARRIED FOR THE SUSPENDED/EXPIRED CASES
004200*        THE COMPTROLLER HAS RESERVED FOR A FUTURE ROLL FORMAT.
004300     03  DIS-STATUS-FLAG       PIC X         VALUE "A".
004400         88  DIS-ACTIVE               VALUE "A".
004500         88  DIS-EXPIRED              VALUE "E".
004600         88  DIS-SUSPENDED            VALUE "S".
004700*        PRIOR-YEAR UNALLOCATED-FUNDS CARRYOVER, FOR THE
004800*        YEAR-OVER-YEAR VARIANCE PAGE OBM RUNS OFF A SEPARATE
004900*        WORKBOOK - NOT POPULATED BY THIS YEAR'S LOAD.
005000     03  DIS-PRIOR-YR-UNALLOC  PIC S9(11)V99 COMP-3.
005100*        DATE THIS MASTER ROW WAS LAST TOUCHED BY HAND, MM/DD/
005200*        YYYY - LEFT OVER FROM THE OLD ON-LINE MAINTENANCE
005300*        SCREEN, RETIRED 1999.
005400     03  DIS-LAST-UPDATE-DATE  PIC X(10).
005500*        INITIALS OF WHOEVER LAST HAND-MAINTAINED THE ROW.
005600     03  DIS-UPDATED-BY        PIC X(4).
005700*        OBM AUDIT BATCH THAT LAST TOUCHED THIS DISTRICT -
005800*        CARRIED SINCE THE 93-118 AUDIT FINDING, SEE TIFDLOAD.
005900     03  DIS-AUDIT-BATCH-ID    PIC X(8).
006000     03  FILLER                PIC X(08).
006100*
