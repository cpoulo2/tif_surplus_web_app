000100****************************************************************
000200*                                                              *
000300*           TIF SURPLUS ESTIMATES - PER-DISTRICT DETAIL RPT     *
000400*                                                               *
000500*            USES RW (REPORT WRITER FOR PRINTS)                 *
000600*                                                               *
000700****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200     PROGRAM-ID.        TIFDIST.
001300     AUTHOR.            R. MALINOWSKI.
001400     INSTALLATION.      CITY OF CHICAGO - DEPT OF FINANCE,
001500                         OFFICE OF BUDGET & MANAGEMENT.
001600     DATE-WRITTEN.      06/09/1991.
001700     DATE-COMPILED.
001800     SECURITY.          CITY OF CHICAGO INTERNAL USE ONLY.
001900*
002000*    REMARKS.           ONE DETAIL BLOCK PER DISTRICT - THE
002100*                       FIVE ESTIMATE METHODS, THEIR CPS/CITY
002200*                       SHARES, AND THE MIN/MAX OF THE FIVE
002300*                       CPS SHARE VALUES.  BATCH EQUIVALENT OF
002400*                       THE INTERACTIVE SINGLE-DISTRICT SCREEN.
002500*
002600*    VERSION.           SEE PROG-NAME IN WS.
002700*
002800*    CALLED MODULES.    NONE.
002900*
003000*    FUNCTIONS USED.    NONE.
003100*
003200*    FILES USED.
003300*                       WK-DISTRICT-FILE.  INPUT, FROM TIFDLOAD.
003400*                       PRINT-FILE.         OUTPUT, DETAIL RPT.
003500*
003600*    ERROR MESSAGES USED.
003700*                       TF020.
003800*
003900*    CHANGES.
004000* 06/09/91 RMZ -        CREATED.
004100* 02/12/94 RMZ -        ONE MINI-REPORT PER DISTRICT VIA EXPLICIT
004200*                       INITIATE/TERMINATE - AVOIDS THE CONTROL
004300*                       BREAK SNAPSHOT TIMING BUG SEEN IN PR-112.
004400* 30/09/98 RMZ -        Y2K REVIEW - NO DATE FIELDS, NO CHANGE.
004410* 02/02/99 RMZ -        RE-TESTED OK FOR CCYY ROLL, REGRESSION
004420*                       RUN CLEAN.
004430* 14/03/02 LTC -        PRINT-FILE LRECL WIDENED FOR THE NEW
004440*                       CITY-REVENUE COLUMN ON THE DETAIL LINE.
004500* 19/05/25 RMZ - 2.0.00 REBUILT FOR 2025 ESTIMATION YEAR, TICKET
004600*                       OBM-2901.
004610* 02/06/25 RMZ -        PICKED UP DIS-SURPLUS-CITY COLUMN FROM
004620*                       THE WIDENED MASTER LAYOUT.
004630* 08/08/25 LTC -        MASTER LAYOUT WIDENED AGAIN FOR RECORD-
004640*                       RETENTION REVIEW, TICKET OBM-2944 - NO
004650*                       DISTRICT-DETAIL LOGIC CHANGE.
004660* 08/09/25 LTC -        DOLLAR COLUMNS - SIGN MOVED FROM TRAILING
004670*                       TO LEADING PER OBM PRINT-SPEC, TICKET
004680*                       OBM-2951.
004700*
004800****************************************************************
004900*
005000 ENVIRONMENT             DIVISION.
005100*================================
005200*
005300 CONFIGURATION           SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600*
005700 INPUT-OUTPUT            SECTION.
005800 FILE-CONTROL.
005900     SELECT WK-DISTRICT-FILE      ASSIGN TO "WKDIST"
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS  IS WS-WKD-STATUS.
006200*
006300     SELECT PRINT-FILE            ASSIGN TO "DISTRPT"
006400         ORGANIZATION IS LINE SEQUENTIAL.
006500*
006600 DATA                    DIVISION.
006700*================================
006800*
006900 FILE                    SECTION.
007000*
007100 FD  WK-DISTRICT-FILE.
007200 COPY "wstifdis.cob".
007300*
007400 FD  PRINT-FILE
007500     REPORT IS DISTRICT-DETAIL-REPORT.
007600*
007700 WORKING-STORAGE SECTION.
007800*-----------------------
007900 01  WS-Prog-Id-Group.
008000     03  PROG-NAME            PIC X(17) VALUE "TIFDIST  (2.0.00)".
008100     03  PROG-NAME-PARTS REDEFINES PROG-NAME.
008200         05  WS-Prog-Short-Id PIC X(8).
008300         05  WS-Prog-Version  PIC X(9).
008400*
008500 01  WS-Data.
008600     03  WS-WKD-STATUS        PIC XX.
008700     03  WS-WKD-EOF-SW        PIC X      VALUE "N".
008800     03  WS-Rec-Cnt           PIC 9(4)   COMP VALUE ZERO.
008900     03  WS-Row-Ix            PIC 9      COMP VALUE ZERO.
009000*
009100 COPY "wstifshr.cob".
009200*
009300 01  WS-Dis-Name-Hold         PIC X(60).
009400 01  WS-Dis-Name-Split REDEFINES WS-Dis-Name-Hold.
009500     03  WS-Dis-Name-Word1    PIC X(30).
009600     03  WS-Dis-Name-Rest     PIC X(30).
009700*
009800 01  WS-Row-Group.
009900     03  WS-Row-Name OCCURS 5 TIMES     PIC X(20) VALUE
010000         "Unallocated funds   ", "City surplus method ",
010100         "CTU method 1        ", "CTU method 2        ",
010200         "CTU method 3        ".
010300     03  WS-Row-Amt   OCCURS 5 TIMES    PIC S9(11)V99 COMP-3.
010400     03  WS-Row-CPS   OCCURS 5 TIMES    PIC S9(11)V99 COMP-3.
010500     03  WS-Row-City  OCCURS 5 TIMES    PIC S9(11)V99 COMP-3.
010600*
010700 01  WS-Min-Max-Group.
010800     03  WS-CPS-Min           PIC S9(11)V99 COMP-3.
010900     03  WS-CPS-Max           PIC S9(11)V99 COMP-3.
011000 01  WS-Min-Max-Redef REDEFINES WS-Min-Max-Group.
011100     03  WS-Min-Max-Tab    OCCURS 2 TIMES PIC S9(11)V99 COMP-3.
011200*
011300 01  Error-Messages.
011400     03  TF020   PIC X(36) VALUE
011500         "TF020 WK-District-File not found -".
011600*
011700 REPORT SECTION.
011800****************
011900*
012000 RD  DISTRICT-DETAIL-REPORT
012100     CONTROL      FINAL
012200     PAGE LIMIT   60
012300     HEADING      1
012400     FIRST DETAIL 5
012500     LAST  DETAIL 54.
012600*
012700 01  Report-Head  TYPE PAGE HEADING.
012800     03  LINE  1.
012900         05  COL   1  PIC X(20)  VALUE "Estimates by District".
013000         05  COL  22  PIC X(60)  SOURCE WS-Dis-Name-Hold.
013100     03  LINE  3.
013200         05  COL   1             VALUE "Surplus Method".
013300         05  COL  26             VALUE "Surplus Amount".
013400         05  COL  46             VALUE "CPS Surplus Revenue".
013500         05  COL  68             VALUE "City of Chicago Revenue".
013600*
013700 01  Method-Detail TYPE IS DETAIL.
013800     03  LINE + 1.
013900         05  COL   1  PIC X(20)        SOURCE WS-Row-Name (WS-Row-Ix).
014000         05  COL  24  PIC -$Z,ZZZ,ZZZ,ZZ9 SOURCE WS-Row-Amt (WS-Row-Ix).
014100         05  COL  46  PIC -$Z,ZZZ,ZZZ,ZZ9 SOURCE WS-Row-CPS (WS-Row-Ix).
014200         05  COL  68  PIC -$Z,ZZZ,ZZZ,ZZ9 SOURCE WS-Row-City (WS-Row-Ix).
014300*
014400 01  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
014500     03  COL  1       PIC X(38) VALUE
014600         "CPS revenue minimum / maximum range -".
014700     03  COL  40      PIC -$Z,ZZZ,ZZZ,ZZ9 SOURCE WS-CPS-Min.
014800     03  COL  56      PIC X(4)            VALUE " to ".
014900     03  COL  60      PIC -$Z,ZZZ,ZZZ,ZZ9 SOURCE WS-CPS-Max.
015000*
015100 PROCEDURE DIVISION.
015200*
015300 AA000-Main                  SECTION.
015400***********************************
015500*
015600     PERFORM  AA010-Open-Files.
015700     PERFORM  AA050-Report-Districts THRU AA050-Exit.
015800     CLOSE    WK-DISTRICT-FILE
015900              PRINT-FILE.
016000     GOBACK.
016100*
016200 AA000-Exit.  EXIT SECTION.
016300*
016400 AA010-Open-Files             SECTION.
016500***********************************
016600*
016700     OPEN     INPUT WK-DISTRICT-FILE.
016800     IF       WS-WKD-STATUS NOT = "00"
016900              DISPLAY TF020 " " WS-WKD-STATUS
017000              MOVE 16 TO RETURN-CODE
017100              GOBACK
017200     END-IF.
017300     OPEN     OUTPUT PRINT-FILE.
017400*
017500 AA010-Exit.  EXIT SECTION.
017600*
017700 AA050-Report-Districts       SECTION.
017800***********************************
017900*
018000     READ     WK-DISTRICT-FILE
018100               AT END MOVE "Y" TO WS-WKD-EOF-SW
018200     END-READ.
018300     PERFORM  AA055-Report-One-District
018400              UNTIL WS-WKD-EOF-SW = "Y".
018500*
018600 AA050-Exit.  EXIT SECTION.
018700*
018800 AA055-Report-One-District.
018900*
019000     ADD      1 TO WS-Rec-Cnt.
019100     MOVE     DIS-Name TO WS-Dis-Name-Hold.
019200     MOVE     DIS-Unalloc-Funds    TO WS-Row-Amt (1).
019300     MOVE     DIS-Surplus-City     TO WS-Row-Amt (2).
019400     MOVE     DIS-CTU-Method-1     TO WS-Row-Amt (3).
019500     MOVE     DIS-CTU-Method-2     TO WS-Row-Amt (4).
019600     MOVE     DIS-CTU-Method-3     TO WS-Row-Amt (5).
019700*
019800     MOVE     1 TO WS-Row-Ix.
019900     PERFORM  AA057-Apportion-One-Row
020000              UNTIL WS-Row-Ix > 5.
020100*
020200     MOVE     WS-Row-CPS (1) TO WS-CPS-Min WS-CPS-Max.
020300     MOVE     1 TO WS-Row-Ix.
020400     PERFORM  AA058-Find-Min-Max
020500              UNTIL WS-Row-Ix > 5.
020600*
020700     INITIATE DISTRICT-DETAIL-REPORT.
020800     MOVE     1 TO WS-Row-Ix.
020900     PERFORM  AA059-Generate-One-Row
021000              UNTIL WS-Row-Ix > 5.
021100     TERMINATE DISTRICT-DETAIL-REPORT.
021200*
021300     READ     WK-DISTRICT-FILE
021400               AT END MOVE "Y" TO WS-WKD-EOF-SW
021500     END-READ.
021600*
021700 AA057-Apportion-One-Row.
021800*
021900     COMPUTE  WS-Row-CPS  (WS-Row-Ix) ROUNDED =
022000              WS-Row-Amt (WS-Row-Ix) * SHR-CPS-Factor.
022100     COMPUTE  WS-Row-City (WS-Row-Ix) ROUNDED =
022200              WS-Row-Amt (WS-Row-Ix) * SHR-City-Factor.
022300     ADD      1 TO WS-Row-Ix.
022400*
022500 AA058-Find-Min-Max.
022600*
022700     IF       WS-Row-CPS (WS-Row-Ix) < WS-CPS-Min
022800              MOVE WS-Row-CPS (WS-Row-Ix) TO WS-CPS-Min
022900     END-IF.
023000     IF       WS-Row-CPS (WS-Row-Ix) > WS-CPS-Max
023100              MOVE WS-Row-CPS (WS-Row-Ix) TO WS-CPS-Max
023200     END-IF.
023300     ADD      1 TO WS-Row-Ix.
023400*
023500 AA059-Generate-One-Row.
023600*
023700     GENERATE Method-Detail.
023800     ADD      1 TO WS-Row-Ix.
