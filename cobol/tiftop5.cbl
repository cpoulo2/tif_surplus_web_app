000100****************************************************************
000200*                                                              *
000300*          TIF SURPLUS ESTIMATES - TOP 5 DISTRICTS REPORT       *
000400*                                                               *
000500*       USES SORT (BY CTU METHOD 2) AND RW FOR PRINTING         *
000600*                                                               *
000700****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200     PROGRAM-ID.        TIFTOP5.
001300     AUTHOR.            R. MALINOWSKI.
001400     INSTALLATION.      CITY OF CHICAGO - DEPT OF FINANCE,
001500                         OFFICE OF BUDGET & MANAGEMENT.
001600     DATE-WRITTEN.      06/16/1991.
001700     DATE-COMPILED.
001800     SECURITY.          CITY OF CHICAGO INTERNAL USE ONLY.
001900*
002000*    REMARKS.           RANKS DISTRICTS BY CTU METHOD 2
002100*                       (POLYNOMIAL), DESCENDING, AND LISTS THE
002200*                       TOP FIVE WITH ROW MIN/MAX APPORTIONED TO
002300*                       CPS AND THE CITY.
002400*
002500*    VERSION.           SEE PROG-NAME IN WS.
002600*
002700*    CALLED MODULES.    NONE.
002800*
002900*    FUNCTIONS USED.    NONE.
003000*
003100*    FILES USED.
003200*                       WK-DISTRICT-FILE.  INPUT, FROM TIFDLOAD.
003300*                       WK-SORTED-FILE.     SORT WORK, GIVING.
003400*                       PRINT-FILE.         OUTPUT, TOP 5 RPT.
003500*
003600*    ERROR MESSAGES USED.
003700*                       TF030.
003800*
003900*    CHANGES.
004000* 06/16/91 RMZ -        CREATED.
004100* 21/03/95 RMZ -        SUMMARY LINE MOVED AHEAD OF DETAIL PER
004200*                       OBM REQUEST - PRINTS IN PAGE HEADING.
004300* 30/09/98 RMZ -        Y2K REVIEW - EXP DATE IS DISPLAY ONLY,
004400*                       NO ARITHMETIC, NO CHANGE.
004410* 02/02/99 RMZ -        RE-TESTED OK, CCYY ROLL.
004420* 07/11/01 LTC -        RANKING SORT KEY SIGN FLIPPED SO TOP-5
004430*                       RUNS HIGH TO LOW AGAIN AFTER THE METHOD-2
004440*                       FORMULA CHANGE - SEE TIFDLOAD.
004500* 19/05/25 RMZ - 2.0.00 REBUILT FOR 2025 ESTIMATION YEAR, TICKET
004600*                       OBM-2901.
004610* 08/08/25 LTC -        SORT-WORK RECORDS WIDENED TO MATCH THE
004620*                       DISTRICT MASTER LAYOUT, TICKET OBM-2944 -
004630*                       NO RANKING LOGIC CHANGE.
004640* 08/09/25 LTC -        TOP-5 RPT DOLLAR COLUMNS - SIGN MOVED FROM
004650*                       TRAILING TO LEADING PER OBM PRINT-SPEC,
004660*                       TICKET OBM-2951.
004700*
004800****************************************************************
004900*
005000 ENVIRONMENT             DIVISION.
005100*================================
005200*
005300 CONFIGURATION           SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600*
005700 INPUT-OUTPUT            SECTION.
005800 FILE-CONTROL.
005900     SELECT WK-DISTRICT-FILE      ASSIGN TO "WKDIST"
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS  IS WS-WKD-STATUS.
006200*
006300     SELECT SORT-WORK-FILE         ASSIGN TO "SRTTOP5".
006400*
006500     SELECT WK-SORTED-FILE        ASSIGN TO "WKTOP5"
006600         ORGANIZATION IS SEQUENTIAL
006700         FILE STATUS  IS WS-WKS-STATUS.
006800*
006900     SELECT PRINT-FILE            ASSIGN TO "TOP5RPT"
007000         ORGANIZATION IS LINE SEQUENTIAL.
007100*
007200 DATA                    DIVISION.
007300*================================
007400*
007500 FILE                    SECTION.
007600*
007700 FD  WK-DISTRICT-FILE.
007800 COPY "wstifdis.cob".
007900*
008000 SD  SORT-WORK-FILE.
008100 01  SORT-DISTRICT-RECORD.
008200     03  SRT-Name              PIC X(60).
008300     03  SRT-Num               PIC X(6).
008400     03  SRT-Desig-Date        PIC X(10).
008500     03  SRT-Exp-Date          PIC X(10).
008600     03  SRT-Unalloc-Funds     PIC S9(11)V99 COMP-3.
008700     03  SRT-Surplus-City      PIC S9(11)V99 COMP-3.
008800     03  SRT-CTU-Method-1      PIC S9(11)V99 COMP-3.
008900     03  SRT-CTU-Method-2      PIC S9(11)V99 COMP-3.
009000     03  SRT-CTU-Method-3      PIC S9(11)V99 COMP-3.
009010*        MIRRORS DIS-STATUS-FLAG/PRIOR-YR/LAST-UPDATE/UPDATED-
009020*        BY/AUDIT-BATCH-ID ADDED TO WSTIFDIS.COB 08/08/25 - KEPT
009030*        BYTE-FOR-BYTE SO THE SORT USING/GIVING STAYS ALIGNED.
009040     03  SRT-Status-Flag       PIC X.
009050         88  SRT-Active               VALUE "A".
009060         88  SRT-Expired              VALUE "E".
009070         88  SRT-Suspended            VALUE "S".
009080     03  SRT-Prior-Yr-Unalloc  PIC S9(11)V99 COMP-3.
009090     03  SRT-Last-Update-Date  PIC X(10).
009095     03  SRT-Updated-By        PIC X(4).
009097     03  SRT-Audit-Batch-Id    PIC X(8).
009100     03  FILLER                PIC X(08).
009200*
009300 FD  WK-SORTED-FILE.
009400 01  WK-SORTED-RECORD.
009500     03  WKS-Name              PIC X(60).
009600     03  WKS-Num               PIC X(6).
009700     03  WKS-Desig-Date        PIC X(10).
009800     03  WKS-Exp-Date          PIC X(10).
009900     03  WKS-Unalloc-Funds     PIC S9(11)V99 COMP-3.
010000     03  WKS-Surplus-City      PIC S9(11)V99 COMP-3.
010100     03  WKS-CTU-Method-1      PIC S9(11)V99 COMP-3.
010200     03  WKS-CTU-Method-2      PIC S9(11)V99 COMP-3.
010300     03  WKS-CTU-Method-3      PIC S9(11)V99 COMP-3.
010310     03  WKS-Status-Flag       PIC X.
010320         88  WKS-Active               VALUE "A".
010330         88  WKS-Expired              VALUE "E".
010340         88  WKS-Suspended            VALUE "S".
010350     03  WKS-Prior-Yr-Unalloc  PIC S9(11)V99 COMP-3.
010360     03  WKS-Last-Update-Date  PIC X(10).
010370     03  WKS-Updated-By        PIC X(4).
010380     03  WKS-Audit-Batch-Id    PIC X(8).
010400     03  FILLER                PIC X(08).
010500*
010600 FD  PRINT-FILE
010700     REPORT IS TOP5-DISTRICT-REPORT.
010800*
010900 WORKING-STORAGE SECTION.
011000*-----------------------
011100 01  WS-Prog-Id-Group.
011200     03  PROG-NAME            PIC X(17) VALUE "TIFTOP5  (2.0.00)".
011300     03  PROG-NAME-PARTS REDEFINES PROG-NAME.
011400         05  WS-Prog-Short-Id PIC X(8).
011500         05  WS-Prog-Version  PIC X(9).
011600*
011700 01  WS-Data.
011800     03  WS-WKD-STATUS        PIC XX.
011900     03  WS-WKS-STATUS        PIC XX.
012000     03  WS-WKS-EOF-SW        PIC X      VALUE "N".
012100     03  WS-Tab-Ix            PIC 9      COMP VALUE ZERO.
012200*
012300 COPY "wstifshr.cob".
012400*
012500 01  WS-Top5-Table.
012600     03  WS-Top5-Entry OCCURS 5 TIMES.
012700         05  T5-Name           PIC X(60).
012800         05  T5-Name-Split REDEFINES T5-Name.
012900             07  T5-Name-Word1 PIC X(30).
013000             07  T5-Name-Rest  PIC X(30).
013100         05  T5-Exp-Date       PIC X(10).
013200         05  T5-Unalloc-Funds  PIC S9(11)V99 COMP-3.
013300         05  T5-Surplus-City   PIC S9(11)V99 COMP-3.
013400         05  T5-CTU-Method-1   PIC S9(11)V99 COMP-3.
013500         05  T5-CTU-Method-2   PIC S9(11)V99 COMP-3.
013600         05  T5-CTU-Method-3   PIC S9(11)V99 COMP-3.
013700         05  T5-Row-Min        PIC S9(11)V99 COMP-3.
013800         05  T5-Row-Max        PIC S9(11)V99 COMP-3.
013900         05  T5-CPS-Min        PIC S9(11)V99 COMP-3.
014000         05  T5-CPS-Max        PIC S9(11)V99 COMP-3.
014100         05  T5-City-Min       PIC S9(11)V99 COMP-3.
014200         05  T5-City-Max       PIC S9(11)V99 COMP-3.
014300         05  FILLER            PIC X(10).
014400*
014500 01  WS-Totals-Group.
014600     03  WS-Total-CPS-Min      PIC S9(11)V99 COMP-3 VALUE ZERO.
014700     03  WS-Total-CPS-Max      PIC S9(11)V99 COMP-3 VALUE ZERO.
014800 01  WS-Totals-Redef REDEFINES WS-Totals-Group.
014900     03  WS-Totals-Tab         OCCURS 2 TIMES PIC S9(11)V99 COMP-3.
015000*
015100 01  Error-Messages.
015200     03  TF030   PIC X(30) VALUE
015300         "TF030 SORT of WK-District-File failed, code =".
015400*
015500 REPORT SECTION.
015600****************
015700*
015800 RD  TOP5-DISTRICT-REPORT
015900     CONTROL      FINAL
016000     PAGE LIMIT   60
016100     HEADING      1
016200     FIRST DETAIL 6
016300     LAST  DETAIL 54.
016400*
016500 01  Report-Head  TYPE PAGE HEADING.
016600     03  LINE  1.
016700         05  COL   1  PIC X(48) VALUE
016800             "TOP 5 TIF DISTRICTS WITH LARGEST SURPLUS ESTIMATES".
016900     03  LINE  3.
017000         05  COL   1 PIC X(20)            VALUE
017100             "Total CPS min/max -".
017200         05  COL  22 PIC -$Z,ZZZ,ZZZ,ZZ9 SOURCE WS-Total-CPS-Min.
017300         05  COL  38 PIC X(4)             VALUE " to ".
017400         05  COL  42 PIC -$Z,ZZZ,ZZZ,ZZ9 SOURCE WS-Total-CPS-Max.
017500     03  LINE  5.
017600         05  COL   1             VALUE "TIF District".
017700         05  COL  30             VALUE "Expire".
017800         05  COL  38             VALUE "Unalloc Funds".
017900         05  COL  54             VALUE "City Surplus".
018000         05  COL  68             VALUE "CTU-1".
018100         05  COL  78             VALUE "CTU-2".
018200         05  COL  88             VALUE "CTU-3".
018300         05  COL  98             VALUE "CPS Min".
018400         05  COL 110             VALUE "CPS Max".
018500         05  COL 122             VALUE "Chi Min/Max".
018600*
018700 01  Top5-Detail TYPE IS DETAIL.
018800     03  LINE + 1.
018900         05  COL   1  PIC X(28)         SOURCE T5-Name (WS-Tab-Ix).
019000         05  COL  30  PIC X(10)         SOURCE
019100                                         T5-Exp-Date (WS-Tab-Ix).
019200         05  COL  38  PIC -$$$,$$$,$$9  SOURCE
019300                                         T5-Unalloc-Funds (WS-Tab-Ix).
019400         05  COL  54  PIC -$$$,$$$,$$9  SOURCE
019500                                         T5-Surplus-City (WS-Tab-Ix).
019600         05  COL  68  PIC -$$,$$9       SOURCE
019700                                         T5-CTU-Method-1 (WS-Tab-Ix).
019800         05  COL  78  PIC -$$,$$9       SOURCE
019900                                         T5-CTU-Method-2 (WS-Tab-Ix).
020000         05  COL  88  PIC -$$,$$9       SOURCE
020100                                         T5-CTU-Method-3 (WS-Tab-Ix).
020200         05  COL  98  PIC -$$,$$9       SOURCE T5-CPS-Min (WS-Tab-Ix).
020300         05  COL 110  PIC -$$,$$9       SOURCE T5-CPS-Max (WS-Tab-Ix).
020400         05  COL 122  PIC -$$,$$9       SOURCE T5-City-Min (WS-Tab-Ix).
020500         05  COL 133  PIC -$$,$$9       SOURCE T5-City-Max (WS-Tab-Ix).
020600*
020700 PROCEDURE DIVISION.
020800*
020900 AA000-Main                  SECTION.
021000***********************************
021100*
021200     PERFORM  AA010-Open-District-File.
021300     PERFORM  AA040-Sort-Districts     THRU AA040-Exit.
021400     PERFORM  AA045-Load-Top5-Table    THRU AA045-Exit.
021500     PERFORM  AA050-Report-Top5        THRU AA050-Exit.
021600     CLOSE    WK-SORTED-FILE
021700              PRINT-FILE.
021800     GOBACK.
021900*
022000 AA000-Exit.  EXIT SECTION.
022100*
022200 AA010-Open-District-File    SECTION.
022300***********************************
022400*
022500     OPEN     INPUT WK-DISTRICT-FILE.
022600     IF       WS-WKD-STATUS NOT = "00"
022700              MOVE 16 TO RETURN-CODE
022800              GOBACK
022900     END-IF.
023000     CLOSE    WK-DISTRICT-FILE.
023100     OPEN     OUTPUT PRINT-FILE.
023200*
023300 AA010-Exit.  EXIT SECTION.
023400*
023500 AA040-Sort-Districts        SECTION.
023600***********************************
023700*
023800*    RANKING KEY: CTU-METHOD-2, DESCENDING.
023900*
024000     SORT     SORT-WORK-FILE
024100               ON DESCENDING KEY SRT-CTU-Method-2
024200               USING  WK-DISTRICT-FILE
024300               GIVING WK-SORTED-FILE.
024400     IF       SORT-RETURN NOT = ZERO
024500              DISPLAY TF030 " " SORT-RETURN
024600              MOVE 16 TO RETURN-CODE
024700              GOBACK
024800     END-IF.
024900*
025000 AA040-Exit.  EXIT SECTION.
025100*
025200 AA045-Load-Top5-Table       SECTION.
025300***********************************
025400*
025500*    TAKE THE FIRST FIVE SORTED RECORDS, COMPUTE ROW MIN/MAX
025600*    ACROSS THE FIVE ESTIMATE FIELDS AND APPORTION.
025700*
025800     OPEN     INPUT WK-SORTED-FILE.
025900     MOVE     1 TO WS-Tab-Ix.
026000     READ     WK-SORTED-FILE
026100               AT END MOVE "Y" TO WS-WKS-EOF-SW
026200     END-READ.
026300     PERFORM  AA047-Load-One-Top5-Row
026400              UNTIL WS-WKS-EOF-SW = "Y" OR WS-Tab-Ix > 5.
026500     CLOSE    WK-SORTED-FILE.
026600*
026700 AA045-Exit.  EXIT SECTION.
026800*
026900 AA047-Load-One-Top5-Row.
027000*
027100     MOVE     WKS-Name          TO T5-Name          (WS-Tab-Ix).
027200     MOVE     WKS-Exp-Date      TO T5-Exp-Date       (WS-Tab-Ix).
027300     MOVE     WKS-Unalloc-Funds TO T5-Unalloc-Funds  (WS-Tab-Ix).
027400     MOVE     WKS-Surplus-City  TO T5-Surplus-City   (WS-Tab-Ix).
027500     MOVE     WKS-CTU-Method-1  TO T5-CTU-Method-1   (WS-Tab-Ix).
027600     MOVE     WKS-CTU-Method-2  TO T5-CTU-Method-2   (WS-Tab-Ix).
027700     MOVE     WKS-CTU-Method-3  TO T5-CTU-Method-3   (WS-Tab-Ix).
027800*
027900*    ROW MIN/MAX ACROSS UNALLOC, SURPLUS-CITY AND CTU 1-3.
028000*
028100     MOVE     WKS-Unalloc-Funds TO T5-Row-Min (WS-Tab-Ix)
028200                                    T5-Row-Max (WS-Tab-Ix).
028300     IF       WKS-Surplus-City < T5-Row-Min (WS-Tab-Ix)
028400              MOVE WKS-Surplus-City TO T5-Row-Min (WS-Tab-Ix)
028500     END-IF.
028600     IF       WKS-Surplus-City > T5-Row-Max (WS-Tab-Ix)
028700              MOVE WKS-Surplus-City TO T5-Row-Max (WS-Tab-Ix)
028800     END-IF.
028900     IF       WKS-CTU-Method-1 < T5-Row-Min (WS-Tab-Ix)
029000              MOVE WKS-CTU-Method-1 TO T5-Row-Min (WS-Tab-Ix)
029100     END-IF.
029200     IF       WKS-CTU-Method-1 > T5-Row-Max (WS-Tab-Ix)
029300              MOVE WKS-CTU-Method-1 TO T5-Row-Max (WS-Tab-Ix)
029400     END-IF.
029500     IF       WKS-CTU-Method-2 < T5-Row-Min (WS-Tab-Ix)
029600              MOVE WKS-CTU-Method-2 TO T5-Row-Min (WS-Tab-Ix)
029700     END-IF.
029800     IF       WKS-CTU-Method-2 > T5-Row-Max (WS-Tab-Ix)
029900              MOVE WKS-CTU-Method-2 TO T5-Row-Max (WS-Tab-Ix)
030000     END-IF.
030100     IF       WKS-CTU-Method-3 < T5-Row-Min (WS-Tab-Ix)
030200              MOVE WKS-CTU-Method-3 TO T5-Row-Min (WS-Tab-Ix)
030300     END-IF.
030400     IF       WKS-CTU-Method-3 > T5-Row-Max (WS-Tab-Ix)
030500              MOVE WKS-CTU-Method-3 TO T5-Row-Max (WS-Tab-Ix)
030600     END-IF.
030700*
030800     COMPUTE  T5-CPS-Min  (WS-Tab-Ix) ROUNDED =
030900              T5-Row-Min (WS-Tab-Ix) * SHR-CPS-Factor.
031000     COMPUTE  T5-CPS-Max  (WS-Tab-Ix) ROUNDED =
031100              T5-Row-Max (WS-Tab-Ix) * SHR-CPS-Factor.
031200     COMPUTE  T5-City-Min (WS-Tab-Ix) ROUNDED =
031300              T5-Row-Min (WS-Tab-Ix) * SHR-City-Factor.
031400     COMPUTE  T5-City-Max (WS-Tab-Ix) ROUNDED =
031500              T5-Row-Max (WS-Tab-Ix) * SHR-City-Factor.
031600*
031700     ADD      T5-CPS-Min (WS-Tab-Ix) TO WS-Total-CPS-Min.
031800     ADD      T5-CPS-Max (WS-Tab-Ix) TO WS-Total-CPS-Max.
031900*
032000     ADD      1 TO WS-Tab-Ix.
032100     READ     WK-SORTED-FILE
032200               AT END MOVE "Y" TO WS-WKS-EOF-SW
032300     END-READ.
032400*
032500 AA050-Report-Top5            SECTION.
032600***********************************
032700*
032800     INITIATE TOP5-DISTRICT-REPORT.
032900     MOVE     1 TO WS-Tab-Ix.
033000     PERFORM  AA055-Generate-One-Row
033100              UNTIL WS-Tab-Ix > 5.
033200     TERMINATE TOP5-DISTRICT-REPORT.
033300*
033400 AA050-Exit.  EXIT SECTION.
033500*
033600 AA055-Generate-One-Row.
033700*
033800     GENERATE Top5-Detail.
033900     ADD      1 TO WS-Tab-Ix.
