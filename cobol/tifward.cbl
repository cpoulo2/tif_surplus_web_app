000100****************************************************************
000200*                                                              *
000300*        TIF SURPLUS ESTIMATES - WARD AGGREGATION ENGINE        *
000400*                                                               *
000500*    SORTS DISTRICTS AND WARDS, JOINS WARD TO DISTRICT BY A      *
000600*    BINARY SEARCH ON AN IN-MEMORY TABLE, AND ROLLS UP CPS       *
000700*    REVENUE BY WARD FOR THE WARD DETAIL REPORT AND EXPORT.      *
000800*                                                               *
000900****************************************************************
001000*
001100 IDENTIFICATION          DIVISION.
001200*================================
001300*
001400     PROGRAM-ID.        TIFWARD.
001500     AUTHOR.            R. MALINOWSKI.
001600     INSTALLATION.      CITY OF CHICAGO - DEPT OF FINANCE,
001700                         OFFICE OF BUDGET & MANAGEMENT.
001800     DATE-WRITTEN.      07/08/1991.
001900     DATE-COMPILED.
002000     SECURITY.          CITY OF CHICAGO INTERNAL USE ONLY.
002100*
002200*    REMARKS.           EACH WARD CAN OVERLAP MORE THAN ONE TIF
002300*                       DISTRICT.  THIS PROGRAM MATCHES EVERY
002400*                       WARD/DISTRICT PAIR, COMPUTES THE CPS
002500*                       REVENUE ON EACH SURPLUS METHOD, AND
002600*                       ROLLS THE RESULT UP TO ONE RECORD PER
002700*                       WARD FOR TIFEXP.  A WARD WITH NO MATCHING
002800*                       DISTRICT NUMBER IS SIMPLY NEVER LOOKED
002900*                       UP AND DROPS OUT OF THE RUN.
003000*
003100*    VERSION.           SEE PROG-NAME IN WS.
003200*
003300*    CALLED MODULES.    NONE.
003400*
003500*    FUNCTIONS USED.    NONE.
003600*
003700*    FILES USED.
003800*                       WK-DISTRICT-FILE.   INPUT, FROM TIFDLOAD.
003900*                       WK-DIST-SORTED-FILE. SORT WORK, GIVING.
004000*                       WK-WARD-FILE.        INPUT, FROM TIFDLOAD.
004100*                       WK-WARD-SORTED-FILE. SORT WORK, GIVING.
004200*                       WK-WARD-AGG-FILE.    OUTPUT, FOR TIFEXP.
004300*                       PRINT-FILE.          OUTPUT, WARD RPT.
004400*
004500*    ERROR MESSAGES USED.
004600*                       TF040 - TF042.
004700*
004800*    CHANGES.
004900* 07/08/91 RMZ -        CREATED.
005000* 11/11/94 RMZ -        SWITCHED FROM A MASTER-DISTRICT CALL TO
005100*                       AN IN-MEMORY SORTED TABLE AND SEARCH ALL
005200*                       - VOLUME DID NOT JUSTIFY A RANDOM FILE.
005300* 02/12/94 RMZ -        WARD BREAK HANDLED BY MANUAL HOLD-FIELD
005400*                       COMPARE, NOT RD CONTROL - SAME SNAPSHOT
005500*                       TIMING BUG AS PR-112 ON TIFDIST.
005600* 30/09/98 RMZ -        Y2K REVIEW - EXP DATE DISPLAY ONLY, NO
005700*                       CHANGE REQUIRED.
005800* 19/05/25 RMZ - 2.0.00 REBUILT FOR 2025 ESTIMATION YEAR, TICKET
005900*                       OBM-2901.
006000* 02/06/25 RMZ -        CPS REVENUE COMPUTED ON THE RAW ESTIMATE,
006100*                       COVERAGE FRACTION IS DISPLAY ONLY PER
006200*                       OBM - DO NOT MULTIPLY COVERAGE IN.
006210* 08/09/25 LTC -        WARD SUMMARY/EXPORT ROW NO LONGER WRITTEN
006220*                       FOR A WARD WHOSE XREF ROWS ALL MISSED THE
006230*                       DISTRICT TABLE (ZERO-FILLED ROW WAS GOING
006240*                       OUT FOR WARDS WHOSE OVERLAPPING DISTRICTS
006250*                       ALL EXPIRED) - ADDED WS-WARD-MATCH-CNT,
006260*                       RESET PER BREAK, GUARDS BOTH THE BREAK AND
006270*                       EOF CALLS TO AA080.  TICKET OBM-2951.
006280* 08/09/25 LTC -        WARD RPT DOLLAR COLUMNS - SIGN MOVED FROM
006290*                       TRAILING TO LEADING PER OBM PRINT-SPEC,
006295*                       TICKET OBM-2951.
006300*
006400****************************************************************
006500*
006600 ENVIRONMENT             DIVISION.
006700*================================
006800*
006900 CONFIGURATION           SECTION.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200*
007300 INPUT-OUTPUT            SECTION.
007400 FILE-CONTROL.
007500     SELECT WK-DISTRICT-FILE      ASSIGN TO "WKDIST"
007600         ORGANIZATION IS SEQUENTIAL
007700         FILE STATUS  IS WS-WKD-STATUS.
007800*
007900     SELECT SORT-DIST-FILE        ASSIGN TO "SRTDIST".
008000*
008100     SELECT WK-DIST-SORTED-FILE   ASSIGN TO "WKDSRT"
008200         ORGANIZATION IS SEQUENTIAL
008300         FILE STATUS  IS WS-DSS-STATUS.
008400*
008500     SELECT WK-WARD-FILE          ASSIGN TO "WKWARD"
008600         ORGANIZATION IS SEQUENTIAL
008700         FILE STATUS  IS WS-WKW-STATUS.
008800*
008900     SELECT SORT-WARD-FILE        ASSIGN TO "SRTWARD".
009000*
009100     SELECT WK-WARD-SORTED-FILE   ASSIGN TO "WKWSRT"
009200         ORGANIZATION IS SEQUENTIAL
009300         FILE STATUS  IS WS-WRS-STATUS.
009400*
009500     SELECT WK-WARD-AGG-FILE      ASSIGN TO "WKWAGG"
009600         ORGANIZATION IS SEQUENTIAL
009700         FILE STATUS  IS WS-AGG-STATUS.
009800*
009900     SELECT PRINT-FILE            ASSIGN TO "WARDRPT"
010000         ORGANIZATION IS LINE SEQUENTIAL.
010100*
010200 DATA                    DIVISION.
010300*================================
010400*
010500 FILE                    SECTION.
010600*
010700 FD  WK-DISTRICT-FILE.
010800 COPY "wstifdis.cob".
010900*
011000 SD  SORT-DIST-FILE.
011100 COPY "wstifdis.cob" REPLACING ==DIS-== BY ==SRD-==.
011200*
011300 FD  WK-DIST-SORTED-FILE.
011400 COPY "wstifdis.cob" REPLACING ==DIS-== BY ==DSS-==.
011500*
011600 FD  WK-WARD-FILE.
011700 COPY "wstifwrn.cob".
011800*
011900 SD  SORT-WARD-FILE.
012000 COPY "wstifwrn.cob" REPLACING ==WRN-== BY ==SRW-==.
012100*
012200 FD  WK-WARD-SORTED-FILE.
012300 COPY "wstifwrn.cob" REPLACING ==WRN-== BY ==WRS-==.
012400*
012500 FD  WK-WARD-AGG-FILE.
012600 COPY "wstifagg.cob".
012700*
012800 FD  PRINT-FILE
012900     REPORT IS WARD-DETAIL-REPORT.
013000*
013100 WORKING-STORAGE SECTION.
013200*-----------------------
013300 01  WS-Prog-Id-Group.
013400     03  PROG-NAME            PIC X(17) VALUE "TIFWARD  (2.0.00)".
013500     03  PROG-NAME-PARTS REDEFINES PROG-NAME.
013600         05  WS-Prog-Short-Id PIC X(8).
013700         05  WS-Prog-Version  PIC X(9).
013800*
013900 01  WS-Data.
014000     03  WS-WKD-STATUS        PIC XX.
014100     03  WS-DSS-STATUS        PIC XX.
014200     03  WS-WKW-STATUS        PIC XX.
014300     03  WS-WRS-STATUS        PIC XX.
014400     03  WS-AGG-STATUS        PIC XX.
014500     03  WS-WRS-EOF-SW        PIC X      VALUE "N".
014600     03  WS-Unmatched-Cnt     PIC 9(4)   COMP VALUE ZERO.
014700     03  WS-Ward-Rec-Cnt      PIC 9(4)   COMP VALUE ZERO.
014710*        MATCHED ROWS FOR THE WARD CURRENTLY IN BREAK - ZEROED
014720*        EVERY TIME A SUMMARY LINE IS WRITTEN.  THE SUMMARY/
014730*        EXPORT ROW FOR A WARD ONLY GOES OUT IF THIS IS NONZERO,
014740*        SO A WARD WHOSE XREF ROWS ALL MISS THE DISTRICT TABLE
014750*        (EVERY OVERLAPPING DISTRICT EXPIRED AND GOT DROPPED BY
014760*        TIFDLOAD) PRODUCES NO LINE AT ALL - OBM TICKET OBM-2951.
014770     03  WS-Ward-Match-Cnt    PIC 9(4)   COMP VALUE ZERO.
014800*
014900 COPY "wstifshr.cob".
015000*
015100*    IN-MEMORY DISTRICT TABLE, BUILT FROM THE SORTED DISTRICT
015200*    WORK FILE, SEARCHED BY SEARCH ALL (BINARY SEARCH).
015300*
015400 01  WS-Dist-Count            PIC 9(4)   COMP VALUE ZERO.
015500*
015600 01  WS-Dist-Table.
015700     03  WS-DT-Entry OCCURS 1 TO 500 TIMES
015800             DEPENDING ON WS-Dist-Count
015900             ASCENDING KEY IS WS-DT-Num
016000             INDEXED BY WS-DT-Ix.
016100         05  WS-DT-Num            PIC X(6).
016200         05  WS-DT-Name           PIC X(60).
016300         05  WS-DT-Name-Split REDEFINES WS-DT-Name.
016400             07  WS-DT-Name-Word1 PIC X(30).
016500             07  WS-DT-Name-Rest  PIC X(30).
016600         05  WS-DT-Exp-Date       PIC X(10).
016700         05  WS-DT-Amt-Group.
016800             07  WS-DT-Unalloc       PIC S9(11)V99 COMP-3.
016900             07  WS-DT-Surplus-City  PIC S9(11)V99 COMP-3.
017000             07  WS-DT-CTU-1         PIC S9(11)V99 COMP-3.
017100             07  WS-DT-CTU-2         PIC S9(11)V99 COMP-3.
017200             07  WS-DT-CTU-3         PIC S9(11)V99 COMP-3.
017300         05  WS-DT-Amt-Redef REDEFINES WS-DT-Amt-Group
017400             OCCURS 5 TIMES PIC S9(11)V99 COMP-3.
017500         05  FILLER               PIC X(08).
017600*
017700*    HOLD FIELD FOR THE MANUAL WARD CONTROL BREAK.
017800*
017900 01  WS-Hold-Ward-Id          PIC 9(2).
018000*
018100*    PER-ROW (ONE DISTRICT/WARD MATCH) WORK AREA.
018200*
018300 01  WS-Row-Group.
018400     03  WS-Row-Coverage-Pct  PIC 999     COMP-3.
018500     03  WS-Row-Amt   OCCURS 5 TIMES PIC S9(11)V99 COMP-3.
018600     03  WS-Row-CPS   OCCURS 5 TIMES PIC S9(11)V99 COMP-3.
018700     03  WS-Row-Min           PIC S9(11)V99 COMP-3.
018800     03  WS-Row-Max           PIC S9(11)V99 COMP-3.
018900     03  WS-Row-CPS-Min       PIC S9(11)V99 COMP-3.
019000     03  WS-Row-CPS-Max       PIC S9(11)V99 COMP-3.
019100     03  WS-Amt-Ix            PIC 9       COMP.
019200*
019300*    WARD-LEVEL ACCUMULATORS, RESET AT EACH CONTROL BREAK.
019400*
019500 01  WS-Acc-Group.
019600     03  WS-Acc-Raw     OCCURS 5 TIMES PIC S9(13)V99 COMP-3.
019700     03  WS-Acc-CPS     OCCURS 5 TIMES PIC S9(13)V99 COMP-3.
019800     03  WS-Acc-CPS-Min-Sum   PIC S9(13)V99 COMP-3.
019900     03  WS-Acc-CPS-Max-Sum   PIC S9(13)V99 COMP-3.
020000*
020100 01  Error-Messages.
020200     03  TF040   PIC X(32) VALUE
020300         "TF040 WK-Ward-File not found -".
020400     03  TF041   PIC X(30) VALUE
020500         "TF041 District SORT failed -".
020600     03  TF042   PIC X(30) VALUE
020700         "TF042 Ward SORT failed -".
020800*
020900 REPORT SECTION.
021000****************
021100*
021200 RD  WARD-DETAIL-REPORT
021300     CONTROL      FINAL
021400     PAGE LIMIT   60
021500     HEADING      1
021600     FIRST DETAIL 6
021700     LAST  DETAIL 54.
021800*
021900 01  Report-Head  TYPE PAGE HEADING.
022000     03  LINE  1.
022100         05  COL   1  PIC X(40) VALUE
022200             "TIF SURPLUS ESTIMATES BY WARD - DETAIL".
022300     03  LINE  3.
022400         05  COL   1             VALUE "Ward".
022500         05  COL   7             VALUE "District".
022600         05  COL  38             VALUE "Coverage".
022700         05  COL  48             VALUE "Expire".
022800         05  COL  58             VALUE "Row Min".
022900         05  COL  70             VALUE "Row Max".
023000         05  COL  82             VALUE "CPS Min".
023100         05  COL  94             VALUE "CPS Max".
023200*
023300 01  Ward-Detail  TYPE IS DETAIL.
023400     03  LINE + 1.
023500         05  COL   1  PIC 99              SOURCE WS-Hold-Ward-Id.
023600        05  COL   7  PIC X(28)            SOURCE
023700                                            WS-DT-Name (WS-DT-Ix).
023800         05  COL  38  PIC ZZ9              SOURCE
023850                                            WS-Row-Coverage-Pct.
023870         05  COL  41  PIC X                VALUE "%".
023900        05  COL  48  PIC X(10)            SOURCE
024000                                            WS-DT-Exp-Date (WS-DT-Ix).
024100         05  COL  58  PIC -$$,$$9          SOURCE WS-Row-Min.
024200         05  COL  70  PIC -$$,$$9          SOURCE WS-Row-Max.
024300         05  COL  82  PIC -$$,$$9          SOURCE WS-Row-CPS-Min.
024400         05  COL  94  PIC -$$,$$9          SOURCE WS-Row-CPS-Max.
024500*
024600 01  Ward-Summary TYPE IS DETAIL.
024700     03  LINE + 2.
024800         05  COL   1  PIC X(13)           VALUE "  Ward total".
024900         05  COL  15  PIC 99               SOURCE WS-Hold-Ward-Id.
025000         05  COL  20  PIC X(23)           VALUE
025100             "- sum CPS min/max range".
025200         05  COL  58  PIC -$$,$$9          SOURCE WS-Acc-CPS-Min-Sum.
025300         05  COL  70  PIC -$$,$$9          SOURCE WS-Acc-CPS-Max-Sum.
025400*
025500 PROCEDURE DIVISION.
025600*
025700 AA000-Main                  SECTION.
025800***********************************
025900*
026000     PERFORM  AA010-Open-Files.
026100     PERFORM  AA020-Sort-Districts    THRU AA020-Exit.
026200     PERFORM  AA025-Load-Dist-Table   THRU AA025-Exit.
026300     PERFORM  AA030-Sort-Wards        THRU AA030-Exit.
026400     PERFORM  AA060-Report-Wards      THRU AA060-Exit.
026500     CLOSE    WK-WARD-AGG-FILE
026600              PRINT-FILE.
026700     GOBACK.
026800*
026900 AA000-Exit.  EXIT SECTION.
027000*
027100 AA010-Open-Files             SECTION.
027200***********************************
027300*
027400     OPEN     OUTPUT WK-WARD-AGG-FILE.
027500     OPEN     OUTPUT PRINT-FILE.
027600*
027700 AA010-Exit.  EXIT SECTION.
027800*
027900 AA020-Sort-Districts         SECTION.
028000***********************************
028100*
028200     SORT     SORT-DIST-FILE
028300               ON ASCENDING KEY SRD-Num
028400               USING  WK-DISTRICT-FILE
028500               GIVING WK-DIST-SORTED-FILE.
028600     IF       SORT-RETURN NOT = ZERO
028700              DISPLAY TF041 " " SORT-RETURN
028800              MOVE 16 TO RETURN-CODE
028900              GOBACK
029000     END-IF.
029100*
029200 AA020-Exit.  EXIT SECTION.
029300*
029400 AA025-Load-Dist-Table        SECTION.
029500***********************************
029600*
029700     OPEN     INPUT WK-DIST-SORTED-FILE.
029800     IF       WS-DSS-STATUS NOT = "00"
029900              MOVE 16 TO RETURN-CODE
030000              GOBACK
030100     END-IF.
030200     READ     WK-DIST-SORTED-FILE
030300               AT END MOVE "Y" TO WS-WRS-EOF-SW
030400     END-READ.
030500     PERFORM  AA027-Load-One-Dist-Row
030600              UNTIL WS-WRS-EOF-SW = "Y".
030700     CLOSE    WK-DIST-SORTED-FILE.
030800     MOVE     "N" TO WS-WRS-EOF-SW.
030900*
031000 AA025-Exit.  EXIT SECTION.
031100*
031200 AA027-Load-One-Dist-Row.
031300*
031400     ADD      1 TO WS-Dist-Count.
031500     SET      WS-DT-Ix TO WS-Dist-Count.
031600     MOVE     DSS-Num          TO WS-DT-Num       (WS-DT-Ix).
031700     MOVE     DSS-Name         TO WS-DT-Name      (WS-DT-Ix).
031800     MOVE     DSS-Exp-Date     TO WS-DT-Exp-Date  (WS-DT-Ix).
031900     MOVE     DSS-Unalloc-Funds TO WS-DT-Unalloc       (WS-DT-Ix).
032000     MOVE     DSS-Surplus-City  TO WS-DT-Surplus-City  (WS-DT-Ix).
032100     MOVE     DSS-CTU-Method-1  TO WS-DT-CTU-1         (WS-DT-Ix).
032200     MOVE     DSS-CTU-Method-2  TO WS-DT-CTU-2         (WS-DT-Ix).
032300     MOVE     DSS-CTU-Method-3  TO WS-DT-CTU-3         (WS-DT-Ix).
032400     READ     WK-DIST-SORTED-FILE
032500               AT END MOVE "Y" TO WS-WRS-EOF-SW
032600     END-READ.
032700*
032800 AA030-Sort-Wards              SECTION.
032900***********************************
033000*
033100     SORT     SORT-WARD-FILE
033200               ON ASCENDING KEY SRW-Ward-Id
033300               USING  WK-WARD-FILE
033400               GIVING WK-WARD-SORTED-FILE.
033500     IF       SORT-RETURN NOT = ZERO
033600              DISPLAY TF042 " " SORT-RETURN
033700              MOVE 16 TO RETURN-CODE
033800              GOBACK
033900     END-IF.
034000*
034100 AA030-Exit.  EXIT SECTION.
034200*
034300 AA060-Report-Wards            SECTION.
034400***********************************
034500*
034600     OPEN     INPUT WK-WARD-SORTED-FILE.
034700     IF       WS-WRS-STATUS NOT = "00"
034800              DISPLAY TF040 " " WS-WRS-STATUS
034900              MOVE 16 TO RETURN-CODE
035000              GOBACK
035100     END-IF.
035200*
035300     MOVE     ZERO TO WS-Acc-CPS-Min-Sum WS-Acc-CPS-Max-Sum.
035310     MOVE     ZERO TO WS-Ward-Match-Cnt.
035400     MOVE     1 TO WS-Amt-Ix.
035500     PERFORM  AA063-Zero-One-Accumulator
035600              UNTIL WS-Amt-Ix > 5.
035700*
035800     INITIATE WARD-DETAIL-REPORT.
035900*
036000     READ     WK-WARD-SORTED-FILE
036100               AT END MOVE "Y" TO WS-WRS-EOF-SW
036200     END-READ.
036300     IF       WS-WRS-EOF-SW NOT = "Y"
036400              MOVE WRS-Ward-Id TO WS-Hold-Ward-Id
036500     END-IF.
036600*
036700     PERFORM  AA065-Process-One-Ward-Rec
036800              UNTIL WS-WRS-EOF-SW = "Y".
036900*
037000     IF       WS-Ward-Match-Cnt > ZERO
037100              PERFORM AA080-Write-Ward-Summary THRU AA080-Exit
037200     END-IF.
037300*
037400     TERMINATE WARD-DETAIL-REPORT.
037500     CLOSE     WK-WARD-SORTED-FILE.
037600*
037700 AA060-Exit.  EXIT SECTION.
037800*
037900 AA063-Zero-One-Accumulator.
038000*
038100     MOVE     ZERO TO WS-Acc-Raw (WS-Amt-Ix) WS-Acc-CPS (WS-Amt-Ix).
038200     ADD      1 TO WS-Amt-Ix.
038300*
038400 AA065-Process-One-Ward-Rec.
038500*
038600     IF       WRS-Ward-Id NOT = WS-Hold-Ward-Id
038610              IF WS-Ward-Match-Cnt > ZERO
038620                 PERFORM AA080-Write-Ward-Summary THRU AA080-Exit
038630              END-IF
038800              MOVE WRS-Ward-Id TO WS-Hold-Ward-Id
038900     END-IF.
039000*
039100     SEARCH ALL WS-DT-Entry
039200         WHEN WS-DT-Num (WS-DT-Ix) = WRS-Tif-Num
039300              ADD 1 TO WS-Ward-Rec-Cnt
039310              ADD 1 TO WS-Ward-Match-Cnt
039400              PERFORM AA070-Emit-One-Match THRU AA070-Exit
039500         AT END
039600              ADD 1 TO WS-Unmatched-Cnt
039700     END-SEARCH.
039800*
039900     READ     WK-WARD-SORTED-FILE
040000               AT END MOVE "Y" TO WS-WRS-EOF-SW
040100     END-READ.
040200*
040300 AA070-Emit-One-Match          SECTION.
040400***********************************
040500*
040600     COMPUTE  WS-Row-Coverage-Pct ROUNDED = WRS-Coverage * 100.
040700*
040800     MOVE     1 TO WS-Amt-Ix.
040900     PERFORM  AA073-Apportion-One-Amount
041000              UNTIL WS-Amt-Ix > 5.
041100*
041200     MOVE     WS-Row-Amt (1) TO WS-Row-Min WS-Row-Max.
041300     MOVE     1 TO WS-Amt-Ix.
041400     PERFORM  AA075-Find-Row-Min-Max
041500              UNTIL WS-Amt-Ix > 5.
041600*
041700     COMPUTE  WS-Row-CPS-Min ROUNDED =
041800              WS-Row-Min * SHR-CPS-Factor.
041900     COMPUTE  WS-Row-CPS-Max ROUNDED =
042000              WS-Row-Max * SHR-CPS-Factor.
042100     ADD      WS-Row-CPS-Min TO WS-Acc-CPS-Min-Sum.
042200     ADD      WS-Row-CPS-Max TO WS-Acc-CPS-Max-Sum.
042300*
042400     GENERATE Ward-Detail.
042500*
042600 AA070-Exit.  EXIT SECTION.
042700*
042800 AA073-Apportion-One-Amount.
042900*
043000     MOVE     WS-DT-Amt-Redef (WS-DT-Ix, WS-Amt-Ix) TO
043100              WS-Row-Amt (WS-Amt-Ix).
043200     COMPUTE  WS-Row-CPS (WS-Amt-Ix) ROUNDED =
043300              WS-Row-Amt (WS-Amt-Ix) * SHR-CPS-Factor.
043400     ADD      WS-Row-Amt (WS-Amt-Ix) TO WS-Acc-Raw (WS-Amt-Ix).
043500     ADD      WS-Row-CPS (WS-Amt-Ix) TO WS-Acc-CPS (WS-Amt-Ix).
043600     ADD      1 TO WS-Amt-Ix.
043700*
043800 AA075-Find-Row-Min-Max.
043900*
044000     IF       WS-Row-Amt (WS-Amt-Ix) < WS-Row-Min
044100              MOVE WS-Row-Amt (WS-Amt-Ix) TO WS-Row-Min
044200     END-IF.
044300     IF       WS-Row-Amt (WS-Amt-Ix) > WS-Row-Max
044400              MOVE WS-Row-Amt (WS-Amt-Ix) TO WS-Row-Max
044500     END-IF.
044600     ADD      1 TO WS-Amt-Ix.
044700*
044800 AA080-Write-Ward-Summary      SECTION.
044900***********************************
045000*
045100     GENERATE Ward-Summary.
045200*
045300     MOVE     WS-Hold-Ward-Id     TO AGG-Ward-Id.
045400     MOVE     WS-Acc-Raw (1)      TO AGG-Sum-Unalloc.
045500     MOVE     WS-Acc-Raw (2)      TO AGG-Sum-Surplus-City.
045600     MOVE     WS-Acc-Raw (3)      TO AGG-Sum-Ctu-1.
045700     MOVE     WS-Acc-Raw (4)      TO AGG-Sum-Ctu-2.
045800     MOVE     WS-Acc-Raw (5)      TO AGG-Sum-Ctu-3.
045900     MOVE     WS-Acc-CPS (1)      TO AGG-Sum-Cps-Unalloc.
046000     MOVE     WS-Acc-CPS (2)      TO AGG-Sum-Cps-Surplus-City.
046100     MOVE     WS-Acc-CPS (3)      TO AGG-Sum-Cps-Ctu-1.
046200     MOVE     WS-Acc-CPS (4)      TO AGG-Sum-Cps-Ctu-2.
046300     MOVE     WS-Acc-CPS (5)      TO AGG-Sum-Cps-Ctu-3.
046400     WRITE    TIF-WARD-AGG-RECORD.
046500*
046600     MOVE     ZERO TO WS-Acc-CPS-Min-Sum WS-Acc-CPS-Max-Sum.
046610     MOVE     ZERO TO WS-Ward-Match-Cnt.
046700     MOVE     1 TO WS-Amt-Ix.
046800     PERFORM  AA063-Zero-One-Accumulator
046900              UNTIL WS-Amt-Ix > 5.
047000*
047100 AA080-Exit.  EXIT SECTION.
