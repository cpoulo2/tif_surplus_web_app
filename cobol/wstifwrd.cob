000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR TIF WARD CROSS-REFERENCE   *
000400*   RAW LAYOUT, AS PARSED FROM WARD-XREF-FILE         *
000500*   (GIS EXTRACT, ONE LINE PER DISTRICT X WARD)       *
000600*****************************************************
000700* 19/05/25 RMZ - CREATED.
000800* 11/06/25 RMZ - WRD-COVERAGE WIDENED TO 9V9999 PER OBM.
000900* 08/08/25 LTC - ADDED SOURCE-SYSTEM, EXTRACT-DATE AND ANNEX
001000*               FLAG CARRIED OVER FROM THE OLD DUAL-FEED GIS
001100*               LOAD - SEE NOTES BELOW, TICKET OBM-2944.
001200*
001300 01  TIF-WARD-XREF-RECORD.
001400*        DISTRICT ID IN SOURCE FORM - 2 CHAR PREFIX THEN
001500*        DIGITS, E.G. T_7.  SEE AA035-NORMALIZE-WARD-NUM.
001600     03  WRD-TIF-NUM-RAW       PIC X(8).
001700*        CITY WARD NUMBER 1-50, MAY BE BLANK - DROPPED.
001800     03  WRD-WARD-ID           PIC 9(2).
001900         88  WRD-WARD-ID-VALID        VALUES 1 THRU 50.
002000*        FRACTION OF DISTRICT AREA/VALUE IN THE WARD, 0-1.
002100     03  WRD-COVERAGE          PIC 9V9(4).
002200*        GIS FEED IDENTIFIER - THE PLANNING DEPT RAN TWO
002300*        PARALLEL WARD FEEDS (GIS1, GIS2) THROUGH 2003.
002400*        GIS2 WAS RETIRED; THE COLUMN STAYS FOR THE LOAD
002500*        SCRIPTS THAT STILL CHECK IT.
002600     03  WRD-SOURCE-SYS-CODE   PIC X(4)   VALUE "GIS1".
002700*        DATE THE GIS EXTRACT WAS PULLED, MM/DD/YYYY - NOT
002800*        SUPPLIED BY THE CURRENT VENDOR FORMAT.
002900     03  WRD-EXTRACT-DATE      PIC X(10).
003000*        Y/N - WARD WAS NEWLY ANNEXED INTO THE CITY THIS
003100*        ROLL.  NO LONGER FED BY PLANNING, DEFAULTS N.
003200     03  WRD-ANNEX-FLAG        PIC X      VALUE "N".
003300         88  WRD-NEWLY-ANNEXED        VALUE "Y".
003400         88  WRD-NOT-ANNEXED          VALUE "N".
003500     03  FILLER                PIC X(05).
003600*
