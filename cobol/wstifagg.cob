000100*****************************************************
000200*                                                   *
000300*   RECORD DEFINITION FOR PER-WARD AGGREGATION       *
000400*   WORK FILE (WK-WARD-AGG-FILE)                     *
000500*   BUILT BY TIFWARD, READ BY TIFEXP FOR WARD EXPORT  *
000600*****************************************************
000700* 21/06/25 RMZ - CREATED.
000800* 08/08/25 LTC - ADDED EXPORT-STATUS FLAG, LAST-EXPORT DATE
000900*               AND BATCH-ID PER RECORD-RETENTION REVIEW,
001000*               TICKET OBM-2944.
001100*
001200 01  TIF-WARD-AGG-RECORD.
001300     03  AGG-WARD-ID           PIC 9(2).
001400         88  AGG-WARD-ID-VALID        VALUES 1 THRU 50.
001500*        FIVE RAW ESTIMATE SUMS, THIS WARD.
001600     03  AGG-SUM-UNALLOC       PIC S9(13)V99 COMP-3.
001700     03  AGG-SUM-SURPLUS-CITY  PIC S9(13)V99 COMP-3.
001800     03  AGG-SUM-CTU-1         PIC S9(13)V99 COMP-3.
001900     03  AGG-SUM-CTU-2         PIC S9(13)V99 COMP-3.
002000     03  AGG-SUM-CTU-3         PIC S9(13)V99 COMP-3.
002100*        FIVE CPS-REVENUE SUMS, THIS WARD.
002200     03  AGG-SUM-CPS-UNALLOC      PIC S9(13)V99 COMP-3.
002300     03  AGG-SUM-CPS-SURPLUS-CITY PIC S9(13)V99 COMP-3.
002400     03  AGG-SUM-CPS-CTU-1        PIC S9(13)V99 COMP-3.
002500     03  AGG-SUM-CPS-CTU-2        PIC S9(13)V99 COMP-3.
002600     03  AGG-SUM-CPS-CTU-3        PIC S9(13)V99 COMP-3.
002700*        Y/N - ROW HAS GONE OUT ON A DOWNSTREAM EXPORT YET.
002800*        TIFEXP READS THE AGG FILE FRESH EVERY RUN AND DOES
002900*        NOT SET THIS; CARRIED FOR THE OLD ON-DEMAND RE-EXPORT
003000*        UTILITY, RETIRED WHEN THE NIGHTLY JOB WAS BUILT.
003100     03  AGG-EXPORT-STATUS-FLAG   PIC X        VALUE "N".
003200         88  AGG-EXPORTED             VALUE "Y".
003300         88  AGG-NOT-EXPORTED         VALUE "N".
003400*        DATE OF LAST EXPORT, MM/DD/YYYY.
003500     03  AGG-LAST-EXPORT-DATE     PIC X(10).
003600*        OBM AUDIT BATCH THAT PRODUCED THIS ROW.
003700     03  AGG-BATCH-ID             PIC X(8).
003800     03  FILLER                PIC X(05).
003900*
