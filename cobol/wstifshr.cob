000100*****************************************************
000200*                                                   *
000300*   COMPOSITE PROPERTY TAX RATE / APPORTIONMENT       *
000400*   SHARE CONSTANTS - COMMON TO ALL TIF PROGRAMS      *
000500*****************************************************
000600* RATES PER $100 EAV, CITY OF CHICAGO COMPOSITE LEVY,
000700* ESTIMATION YEAR 2025.  DO NOT CHANGE WITHOUT OBM SIGN-OFF.
000800*
000900* 22/05/25 RMZ - CREATED.
001000* 03/09/25 RMZ - FACTORS CARRIED TO 6 DECIMALS PER AUDIT NOTE.
001100* 08/08/25 LTC - ADDED RATE-VINTAGE FLAG PER RECORD-RETENTION
001200*               REVIEW, TICKET OBM-2944.
001300*
001400 01  TIF-SHARE-CONSTANTS.
001500     03  SHR-CITY-RATE         PIC 9V999      COMP-3 VALUE 1.741.
001600     03  SHR-CPS-RATE          PIC 9V999      COMP-3 VALUE 3.829.
001700     03  SHR-COMPOSITE-RATE    PIC 9V999      COMP-3 VALUE 6.995.
001800*        CPS-SHARE = 3.829 / 6.995, CITY-SHARE = 1.741 / 6.995.
001900     03  SHR-CPS-FACTOR        PIC 9V999999   COMP-3
002000                                   VALUE 0.547391.
002100     03  SHR-CITY-FACTOR       PIC 9V999999   COMP-3
002200                                   VALUE 0.248892.
002300*        Y/N - THIS COPY OF THE RATES IS THE CURRENT OBM
002400*        SIGN-OFF.  FLIPPED TO N BY HAND THE DAY A NEW LEVY
002500*        IS CERTIFIED, UNTIL THE REPLACEMENT VALUES LAND.
002600     03  SHR-RATE-VINTAGE-FLAG PIC X          VALUE "Y".
002700         88  SHR-RATES-CURRENT         VALUE "Y".
002800         88  SHR-RATES-STALE           VALUE "N".
002900     03  FILLER                PIC X(07).
003000*
