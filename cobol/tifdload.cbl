000100****************************************************************
000200*                                                              *
000300*              TIF SURPLUS ESTIMATES - DATA LOAD & FILTER       *
000400*                                                               *
000500****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.        TIFDLOAD.
001100     AUTHOR.            R. MALINOWSKI.
001200     INSTALLATION.      CITY OF CHICAGO - DEPT OF FINANCE,
001300                         OFFICE OF BUDGET & MANAGEMENT.
001400     DATE-WRITTEN.      05/19/1991.
001500     DATE-COMPILED.
001600     SECURITY.          CITY OF CHICAGO INTERNAL USE ONLY.
001700                         NOT FOR EXTERNAL RELEASE WITHOUT OBM
001800                         CLEARANCE.
001900*
002000*    REMARKS.           READS THE STATE COMPTROLLER TIF DISTRICT
002100*                       MASTER EXTRACT AND THE GIS WARD CROSS-
002200*                       REFERENCE EXTRACT, DROPS DISTRICTS THAT
002300*                       EXPIRE IN 2024, NORMALIZES THE WARD
002400*                       DISTRICT NUMBERS AND WRITES TWO WORK
002500*                       FILES FOR THE DOWNSTREAM REPORT RUNS.
002600*
002700*    VERSION.           SEE PROG-NAME IN WS.
002800*
002900*    CALLED MODULES.    NONE.
003000*
003100*    FUNCTIONS USED.    NONE.
003200*
003300*    FILES USED.
003400*                       DISTRICT-MASTER-FILE.  INPUT, COMPTROLLER
003500*                                              EXTRACT (DATA.CSV)
003600*                       WARD-XREF-FILE.        INPUT, GIS EXTRACT
003700*                                              (WARD_DATA.CSV)
003800*                       WK-DISTRICT-FILE.      OUTPUT, FILTERED
003900*                                              DISTRICT WORK FILE
004000*                       WK-WARD-FILE.          OUTPUT, NORMALIZED
004100*                                              WARD WORK FILE
004200*
004300*    ERROR MESSAGES USED.
004400*                       TF001 - TF004.
004500*
004600*    CHANGES.
004700* 05/19/91 RMZ -        CREATED.
004800* 11/02/92 RMZ -        ADDED WARD CROSS-REFERENCE LOAD.
004900* 04/14/93 RMZ -        CITY SURPLUS TIER FORMULA VERIFY ADDED
005000*                       PER AUDIT FINDING 93-118.
005100* 09/30/98 RMZ -        Y2K - EXPIRATION YEAR TEST CONFIRMED
005200*                       4-DIGIT, NO CHANGE REQUIRED.
005300*                       2/2/99 RMZ - RE-TESTED OK FOR CCYY ROLL.
005400*                       2/2/99 RMZ - REGRESSION RUN CLEAN.
005500* 14/03/01 RMZ -        WARD FILE NOW DROPS BLANK WARD-ID ROWS.
005600* 22/08/07 LTC -        WS-REC-CNT WIDENED 999 -> 9999, VOLUME.
005700* 19/05/25 RMZ - 2.0.00 REBUILT FOR 2025 ESTIMATION YEAR - TIF
005800*                       REFORM ORDINANCE, TICKET OBM-2901.
005900* 02/06/25 RMZ -        ADDED DIS-SURPLUS-CITY TO MASTER LAYOUT.
006000*
006100****************************************************************
006200*
006300 ENVIRONMENT             DIVISION.
006400*================================
006500*
006600 CONFIGURATION           SECTION.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900*
007000 INPUT-OUTPUT            SECTION.
007100 FILE-CONTROL.
007200     SELECT DISTRICT-MASTER-FILE  ASSIGN TO "DISTMAST"
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS  IS WS-DIS-STATUS.
007500*
007600     SELECT WARD-XREF-FILE        ASSIGN TO "WARDXREF"
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS  IS WS-WRD-STATUS.
007900*
008000     SELECT WK-DISTRICT-FILE      ASSIGN TO "WKDIST"
008100         ORGANIZATION IS SEQUENTIAL
008200         FILE STATUS  IS WS-WKD-STATUS.
008300*
008400     SELECT WK-WARD-FILE          ASSIGN TO "WKWARD"
008500         ORGANIZATION IS SEQUENTIAL
008600         FILE STATUS  IS WS-WKW-STATUS.
008700*
008800 DATA                    DIVISION.
008900*================================
009000*
009100 FILE                    SECTION.
009200*
009300 FD  DISTRICT-MASTER-FILE.
009400 01  DIS-INPUT-LINE              PIC X(250).
009500*
009600 FD  WARD-XREF-FILE.
009700 01  WRD-INPUT-LINE               PIC X(80).
009800*
009900 FD  WK-DISTRICT-FILE.
010000 COPY "wstifdis.cob".
010100*
010200 FD  WK-WARD-FILE.
010300 COPY "wstifwrn.cob".
010400*
010500 WORKING-STORAGE SECTION.
010600*-----------------------
010700 77  PROG-NAME               PIC X(17) VALUE "TIFDLOAD (2.0.00)".
010800*
010900 01  WS-Data.
011000     03  WS-DIS-STATUS        PIC XX.
011100     03  WS-WRD-STATUS        PIC XX.
011200     03  WS-WKD-STATUS        PIC XX.
011300     03  WS-WKW-STATUS        PIC XX.
011400     03  WS-DIS-EOF-SW        PIC X      VALUE "N".
011500     03  WS-WRD-EOF-SW        PIC X      VALUE "N".
011600     03  WS-DIS-REC-CNT       PIC 9(4)   COMP VALUE ZERO.
011700     03  WS-DIS-DROP-CNT      PIC 9(4)   COMP VALUE ZERO.
011800     03  WS-WRD-REC-CNT       PIC 9(4)   COMP VALUE ZERO.
011900     03  WS-WRD-DROP-CNT      PIC 9(4)   COMP VALUE ZERO.
012000     03  WS-SURPLUS-MISMATCH  PIC 9(4)   COMP VALUE ZERO.
012100*
012200*    WORKING COPY OF A PARSED DISTRICT RECORD, CSV UNSTRING
012300*    TARGET - AMOUNTS ARE SIGN-LEADING-SEPARATE TEXT WITH 2
012400*    IMPLIED DECIMALS, NO PUNCTUATION, PER OBM EXTRACT SPEC.
012500 01  WS-CSV-Amount-Group.
012600     03  WS-Unalloc-Amt       PIC S9(11)V99
012700                              SIGN LEADING SEPARATE CHARACTER.
012800     03  WS-Surplus-City-Amt  PIC S9(11)V99
012900                              SIGN LEADING SEPARATE CHARACTER.
013000     03  WS-CTU1-Amt          PIC S9(11)V99
013100                              SIGN LEADING SEPARATE CHARACTER.
013200     03  WS-CTU2-Amt          PIC S9(11)V99
013300                              SIGN LEADING SEPARATE CHARACTER.
013400     03  WS-CTU3-Amt          PIC S9(11)V99
013500                              SIGN LEADING SEPARATE CHARACTER.
013600*
013700*    TABLE VIEW OF THE SAME FIVE AMOUNTS, USED BY THE CITY
013800*    SURPLUS CROSS-CHECK TO WALK THEM WITHOUT FIVE COMPUTES.
013900 01  WS-CSV-Amt-Redef REDEFINES WS-CSV-Amount-Group.
014000     03  WS-CSV-Amt-Tab       OCCURS 5 TIMES
014100                              PIC S9(11)V99
014200                              SIGN LEADING SEPARATE CHARACTER.
014300*
014400*    WARD NUMBER NORMALIZATION WORK AREA.
014500 01  WS-Ward-Num-Group.
014600     03  WS-Raw-Field         PIC X(6).
014700     03  WS-Raw-Just          PIC X(6)   JUSTIFIED RIGHT.
014800     03  WS-Raw-Num REDEFINES WS-Raw-Just
014900                              PIC 9(6).
015000     03  WS-Ward-Num-Edit     PIC 999    COMP.
015050*        DISPLAY-USAGE COPY OF WS-WARD-NUM-EDIT - STRING WILL NOT
015060*        ACCEPT A COMP SENDING ITEM DIRECTLY.
015070     03  WS-Ward-Num-Disp     PIC 999.
015100*
015200*    EXPIRATION DATE HOLD AREA - CARRIES AN ALTERNATE CCYY/MM/DD
015300*    BREAKDOWN FOR THE Y2K-ERA EXPIRY CHECK BELOW.
015400 01  WS-Exp-Date-Hold         PIC X(10).
015500 01  WS-Exp-Date-Parts REDEFINES WS-Exp-Date-Hold.
015600     03  WS-Exp-Date-MM       PIC X(2).
015700     03  FILLER               PIC X.
015800     03  WS-Exp-Date-DD       PIC X(2).
015900     03  FILLER               PIC X.
016000     03  WS-Exp-Date-CCYY     PIC X(4).
016100*
016150*    UNSTRING TARGET FOR ONE RAW WARD-XREF ROW - SEE AA033-LOAD-
016160*    ONE-WARD.  SHARED LAYOUT WITH WARDXREF FIELD SPEC.
016170 COPY "wstifwrd.cob".
016180*
016200 01  WS-Calc-Surplus          PIC S9(11)V99 COMP-3.
016300*
016400 01  Error-Messages.
016500     03  TF001   PIC X(40) VALUE
016600         "TF001 District master file not found -".
016700     03  TF002   PIC X(40) VALUE
016800         "TF002 Ward cross-reference not found -".
016900     03  TF003   PIC X(44) VALUE
017000         "TF003 City surplus formula mismatch, count =".
017100     03  TF004   PIC X(30) VALUE
017200         "TF004 Load complete, districts".
017300*
017400 PROCEDURE DIVISION.
017500*
017600 AA000-Main                  SECTION.
017700***********************************
017800*
017900     PERFORM AA010-Open-Files.
018000     PERFORM AA020-Load-Districts THRU AA020-Exit.
018100     PERFORM AA030-Load-Wards     THRU AA030-Exit.
018200     PERFORM AA040-Close-Files.
018300*
018400     DISPLAY TF004 " " WS-DIS-REC-CNT
018500             ", dropped " WS-DIS-DROP-CNT.
018600     IF       WS-SURPLUS-MISMATCH > ZERO
018700              DISPLAY TF003 " " WS-SURPLUS-MISMATCH
018800     END-IF.
018900*
019000     GOBACK.
019100*
019200 AA000-Exit.  EXIT SECTION.
019300*
019400 AA010-Open-Files             SECTION.
019500***********************************
019600*
019700     OPEN     INPUT  DISTRICT-MASTER-FILE.
019800     IF       WS-DIS-STATUS NOT = "00"
019900              DISPLAY TF001 " " WS-DIS-STATUS
020000              MOVE 16 TO RETURN-CODE
020100              GOBACK
020200     END-IF.
020300*
020400     OPEN     INPUT  WARD-XREF-FILE.
020500     IF       WS-WRD-STATUS NOT = "00"
020600              DISPLAY TF002 " " WS-WRD-STATUS
020700              CLOSE DISTRICT-MASTER-FILE
020800              MOVE 16 TO RETURN-CODE
020900              GOBACK
021000     END-IF.
021100*
021200     OPEN     OUTPUT WK-DISTRICT-FILE
021300                     WK-WARD-FILE.
021400*
021500 AA010-Exit.  EXIT SECTION.
021600*
021700 AA020-Load-Districts        SECTION.
021800***********************************
021900*
022000*    READ DISTRICT MASTER, UNSTRING CSV COLUMNS, APPLY THE
022100*    EXPIRATION FILTER AND WRITE THE SURVIVORS TO WK-DISTRICT.
022200*
022300     READ     DISTRICT-MASTER-FILE
022400               AT END MOVE "Y" TO WS-DIS-EOF-SW
022500     END-READ.
022600     PERFORM  AA025-Load-One-District
022700              UNTIL WS-DIS-EOF-SW = "Y".
022800*
022900 AA020-Exit.  EXIT SECTION.
023000*
023100 AA025-Load-One-District.
023200*
023300     UNSTRING DIS-INPUT-LINE DELIMITED BY ","
023400               INTO DIS-Name         DIS-Num
023500                    DIS-Desig-Date   DIS-Exp-Date
023600                    WS-Unalloc-Amt   WS-Surplus-City-Amt
023700                    WS-CTU1-Amt      WS-CTU2-Amt
023800                    WS-CTU3-Amt
023900     END-UNSTRING.
024000     MOVE     WS-Unalloc-Amt      TO DIS-Unalloc-Funds.
024100     MOVE     WS-Surplus-City-Amt TO DIS-Surplus-City.
024200     MOVE     WS-CTU1-Amt         TO DIS-CTU-Method-1.
024300     MOVE     WS-CTU2-Amt         TO DIS-CTU-Method-2.
024400     MOVE     WS-CTU3-Amt         TO DIS-CTU-Method-3.
024500*
024600     PERFORM  AA090-Verify-City-Surplus THRU AA090-Exit.
024700*
024800     MOVE     DIS-Exp-Date TO WS-Exp-Date-Hold.
024900     IF       WS-Exp-Date-CCYY = "2024"
025000              ADD 1 TO WS-DIS-DROP-CNT
025100     ELSE
025200              ADD 1 TO WS-DIS-REC-CNT
025300              WRITE TIF-District-Record
025400     END-IF.
025500*
025600     READ     DISTRICT-MASTER-FILE
025700               AT END MOVE "Y" TO WS-DIS-EOF-SW
025800     END-READ.
025900*
026000 AA030-Load-Wards             SECTION.
026100***********************************
026200*
026300*    READ WARD CROSS-REFERENCE, DROP BLANK ID ROWS, NORMALIZE
026400*    THE RAW TIF NUMBER AND WRITE TO WK-WARD-FILE.
026500*
026600     READ     WARD-XREF-FILE
026700               AT END MOVE "Y" TO WS-WRD-EOF-SW
026800     END-READ.
026900     PERFORM  AA033-Load-One-Ward THRU AA034-Exit
027000              UNTIL WS-WRD-EOF-SW = "Y".
027100*
027200 AA030-Exit.  EXIT SECTION.
027300*
027400 AA033-Load-One-Ward.
027500*
027600     UNSTRING WRD-INPUT-LINE DELIMITED BY ","
027700               INTO WRD-Tif-Num-Raw WRD-Ward-Id WRD-Coverage
027800     END-UNSTRING.
027850*        BLANK ID / ZERO WARD ROWS DO NOT NORMALIZE OR WRITE -
027860*        SKIP STRAIGHT TO THE NEXT READ.
027900     IF       WRD-Tif-Num-Raw = SPACES
028000          OR  WRD-Ward-Id     = ZERO
028100              ADD 1 TO WS-WRD-DROP-CNT
028150              GO TO AA034-Read-Next-Ward
028200     END-IF.
028300*
028400     PERFORM  AA035-Normalize-Ward-Num THRU AA035-Exit.
028500     MOVE     WRD-Ward-Id  TO WRN-Ward-Id.
028600     MOVE     WRD-Coverage TO WRN-Coverage.
028700     ADD      1 TO WS-WRD-REC-CNT.
028800     WRITE    TIF-Ward-Norm-Record.
028900*
029000 AA034-Read-Next-Ward.
029100*
029200     READ     WARD-XREF-FILE
029300               AT END MOVE "Y" TO WS-WRD-EOF-SW
029400     END-READ.
029450*
029480 AA034-Exit.  EXIT.
029490*
029500 AA035-Normalize-Ward-Num.
029600*
029700*    DROP THE 2-CHAR PREFIX, RIGHT-JUSTIFY AND ZERO-FILL THE
029800*    REMAINING DIGITS, RE-EMIT AS T- PLUS 3-DIGIT NUMBER.
029900*    RAW T_7 -> REMAINDER "7     " -> JUSTIFIED "     7" ->
030000*    ZERO-FILLED "000007" -> WRN-TIF-NUM = "T-007".
030100*
030200     MOVE     WRD-Tif-Num-Raw (3:6) TO WS-Raw-Field.
030300     MOVE     WS-Raw-Field          TO WS-Raw-Just.
030400     INSPECT  WS-Raw-Just REPLACING LEADING SPACE BY ZERO.
030500     MOVE     WS-Raw-Num            TO WS-Ward-Num-Edit.
030550     MOVE     WS-Ward-Num-Edit      TO WS-Ward-Num-Disp.
030600     STRING   "T-" DELIMITED BY SIZE
030700              WS-Ward-Num-Disp DELIMITED BY SIZE
030800              INTO WRN-Tif-Num.
030900*
031000 AA035-Exit.  EXIT.
031100*
031200 AA040-Close-Files            SECTION.
031300***********************************
031400*
031500     CLOSE    DISTRICT-MASTER-FILE
031600              WARD-XREF-FILE
031700              WK-DISTRICT-FILE
031800              WK-WARD-FILE.
031900*
032000 AA040-Exit.  EXIT SECTION.
032100*
032200 AA090-Verify-City-Surplus   SECTION.
032300***********************************
032400*
032500*    CITY SURPLUS TIER FORMULA - DEFINING RULE FOR THE
032600*    SURPLUS-CITY COLUMN, EVEN THOUGH THE COLUMN ARRIVES
032700*    PRECOMPUTED ON THE COMPTROLLER EXTRACT.  RECOMPUTE FROM
032800*    UNALLOCATED FUNDS AND FLAG ANY MISMATCH - SEE AUDIT
032900*    FINDING 93-118.
033000*
033100*      U <= 750,000                      -> 0
033200*      PORTION 750,000 TO 1,500,000       -> 25% OF PORTION
033300*      PORTION 1,500,000 TO 2,500,000     -> 75% OF PORTION
033400*      PORTION ABOVE 2,500,000            -> 100% OF PORTION
033500*
033600     MOVE     ZERO TO WS-Calc-Surplus.
033700*
033800     IF       DIS-Unalloc-Funds > 750000.00
033900              IF   DIS-Unalloc-Funds > 1500000.00
034000                   COMPUTE WS-Calc-Surplus =
034100                           WS-Calc-Surplus +
034200                           (1500000.00 - 750000.00) * 0.25
034300              ELSE
034400                   COMPUTE WS-Calc-Surplus =
034500                           WS-Calc-Surplus +
034600                           (DIS-Unalloc-Funds - 750000.00) * 0.25
034700              END-IF
034800     END-IF.
034900*
035000     IF       DIS-Unalloc-Funds > 1500000.00
035100              IF   DIS-Unalloc-Funds > 2500000.00
035200                   COMPUTE WS-Calc-Surplus =
035300                           WS-Calc-Surplus +
035400                           (2500000.00 - 1500000.00) * 0.75
035500              ELSE
035600                   COMPUTE WS-Calc-Surplus =
035700                           WS-Calc-Surplus +
035800                           (DIS-Unalloc-Funds - 1500000.00) * 0.75
035900              END-IF
036000     END-IF.
036100*
036200     IF       DIS-Unalloc-Funds > 2500000.00
036300              COMPUTE WS-Calc-Surplus ROUNDED =
036400                      WS-Calc-Surplus +
036500                      (DIS-Unalloc-Funds - 2500000.00) * 1.00
036600     END-IF.
036700*
036800     IF       WS-Calc-Surplus NOT = DIS-Surplus-City
036900              ADD 1 TO WS-SURPLUS-MISMATCH
037000     END-IF.
037100*
037200 AA090-Exit.  EXIT SECTION.
